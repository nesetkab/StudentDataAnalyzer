000100*================================================================
000110*COURSE:CST8283 BUSINESS PROGRAMMING
000120*PROFESSOR:MEL SANSCHAGRIN
000130*GROUP MEMBERS: WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI,
000140*DING SUN, JINGSHAN GUAN
000150*DESCRIPTION:
000160*THIS PROGRAM READS THE YEARLY STUDENT ASSESSMENT CSV EXTRACT,
000170*VALIDATES THE HEADER ROW AND EACH SCALE SCORE, REFORMATS THE
000180*STUDENT NAME AND DERIVES THE SPECIAL-ED INDICATOR, THEN
000190*UNPIVOTS EACH STUDENT ROW INTO FOUR SUBJECT-AREA RECORDS ON
000200*THE SUBJECT-WORK-FILE FOR STATAGGR TO ANALYZE.
000210*================================================================
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID. CSVUNPVT.
000240 AUTHOR. WEI YU.
000250 INSTALLATION. ACADEMIC COMPUTING CENTER.
000260 DATE-WRITTEN. 02-MAR-1994.
000270 DATE-COMPILED.
000280 SECURITY. UNCLASSIFIED - EDUCATION DIVISION REPORTING ONLY.
000290
000300*================================================================
000310*CHANGE LOG
000320*DATE       BY   TICKET    DESCRIPTION
000330*---------- ---- --------- ------------------------------------
000340*1994-03-02 WYU  CST-0118  ORIGINAL PROGRAM.  REPLACES THE OLD
000350*                         INDEX_CONVERSION TUITION-FILE LOADER;
000360*                         THIS SHOP'S FIRST ANALYSIS-BATCH
000370*                         PROGRAM RATHER THAN A FILE CONVERTER.
000380*1994-06-21 WYU  CST-0121  ADDED HEADER-ROW VALIDATION AGAINST
000390*                         THE 12-COLUMN REQUIRED-HEADER TABLE.
000400*1994-09-02 WWG  CST-0126  ADDED NAME-REFORMAT PARAGRAPH -
000410*                         "LAST, FIRST" FROM THE STATE EXTRACT
000420*                         NOW STORES AS "FIRST LAST".
000430*1995-02-14 ZYN  CST-0133  ADDED SPECIAL-ED-FLAG DERIVATION AND
000440*                         THE SPECIAL-ED-IND OUTPUT FIELD.
000450*1995-11-14 ZYN  CST-0142  UNPIVOT NOW EMITS 4 SUBJECT-AREA
000460*                         RECORDS PER STUDENT ROW INSTEAD OF 1
000470*                         PER THE NEW SUB-DOMAIN REPORTING
000480*                         REQUIREMENT.
000490*1996-06-20 CXL  CST-0151  ABORT WHOLE RUN ON ANY NON-NUMERIC
000500*                         SCALE SCORE INSTEAD OF SKIPPING THE
000510*                         ROW - ANALYST WANTS A CLEAN BATCH OR
000520*                         NONE AT ALL.
000530*1998-09-09 DSN  CST-0177  Y2K - BATCH-YEAR WIDENED TO A
000540*                         FULL 4-DIGIT YEAR, WAS 9(2) READ
000550*                         FROM THE OPERATOR CONSOLE.
000560*2003-05-27 JSG  CST-0210  NOTE - ELA-PROFICIENCY-LEVEL AND
000570*                         MATH-PROFICIENCY-LEVEL ARE STILL NOT
000580*                         ON THE STATE EXTRACT.  BOTH FIELDS
000590*                         STAY BLANK ON EVERY RECORD WE WRITE
000600*                         UNTIL THE EXTRACT IS FIXED UPSTREAM.
000610*                         DO NOT "FIX" THIS HERE - SEE SUBJWORK
000620*                         COPYBOOK CHANGE LOG.
000630*2004-11-08 RVM  CST-0233  PULLED COMMA-COUNT OUT OF
000640*                         COUNTERS-WS TO ITS OWN 77-LEVEL
000650*                         ITEM - IT IS RESET AND TESTED ONE NAME
000660*                         AT A TIME, NOT A RUN-LEVEL COUNTER LIKE
000670*                         THE OTHERS IN THAT GROUP.
000680*================================================================
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM
000730     CLASS DIGIT-CLASS IS "0" THRU "9"
000740     UPSI-0 ON  STATUS IS DEBUG-SW-ON
000750            OFF STATUS IS DEBUG-SW-OFF.
000760
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790     SELECT STUDENT-FILE-IN
000800         ASSIGN TO STUFILE
000810             ORGANIZATION IS LINE SEQUENTIAL
000820                 FILE STATUS IS STUD-FILE-STAT.
000830
000840     SELECT SUBJECT-WORK-FILE-OUT
000850         ASSIGN TO SUBJWORK
000860             ORGANIZATION IS SEQUENTIAL
000870                 FILE STATUS IS WORK-FILE-STAT.
000880
000890*================================================================
000900*STUDENT-FILE-IN IS THE STATE EXTRACT (HEADER ROW + ONE DATA
000910*ROW PER STUDENT).  SUBJECT-WORK-FILE-OUT IS POPULATED FOUR
000920*RECORDS AT A TIME, ONE PER SUBJECT AREA, FROM THE COMMON
000930*FIELDS BUILT IN WORKING-STORAGE BELOW.
000940*================================================================
000950 DATA DIVISION.
000960 FILE SECTION.
000970*NO RECORD LAYOUT ON THE INBOUND SIDE - THE STATE EXTRACT IS A
000980*PLAIN COMMA-DELIMITED TEXT FILE, NOT A FIXED-FORMAT COPYBOOK, SO
000990*IT COMES IN AS ONE RAW LINE AND GETS UNSTRUNG BELOW INSTEAD.
001000 FD  STUDENT-FILE-IN.
001010 01  CSV-LINE-REC             PIC X(500).
001020
001030 FD  SUBJECT-WORK-FILE-OUT.
001040     COPY "com.ac.cobol-SUBJWORK.cpy".
001050
001060 WORKING-STORAGE SECTION.
001070
001080*END-OF-FILE FLAG AND THE TWO FILE-STATUS BYTES - NOTHING ELSE
001090*IN THIS GROUP SURVIVES PAST A SINGLE READ/WRITE.
001100 01  FLAGS-WORKING-FIELDS.
001110     05  EOF-FLAG             PIC X(3)    VALUE "NO ".
001120     05  STUD-FILE-STAT       PIC X(2).
001130     05  WORK-FILE-STAT       PIC X(2).
001140
001150*ACCEPTED FROM THE CONSOLE ONCE PER RUN IN 503- BELOW AND STAMPED
001160*ONTO EVERY SUBJECT RECORD WRITTEN - THE EXTRACT ITSELF CARRIES
001170*NO YEAR COLUMN OF ITS OWN.
001180 01  RUN-PARAMETERS.
001190     05  BATCH-YEAR           PIC 9(4).                        CST-0177
001200
001210 01  COUNTERS-WS COMP.
001220     05  RECORD-COUNT         PIC 9(7).
001230     05  OUT-COUNT            PIC 9(7).
001240     05  HDR-SUB              PIC 9(2).
001250     05  SUBJ-SUB             PIC 9(1).
001260*----------------------------------------------------------------
001270*COUNTS THE EMBEDDED COMMAS INSIDE ONE STUDENT-NAME FIELD WHILE
001280*531-REFORMAT-STUDENT-NAME LOOKS FOR A COMMA - STANDS ALONE
001290*NOW INSTEAD OF RIDING IN COUNTERS-WS SINCE IT IS RESET AND
001300*TESTED ONE FIELD AT A TIME, NOT CARRIED ACROSS THE RUN.          CST-0233
001310*----------------------------------------------------------------
001320 77  COMMA-COUNT              PIC 9(2) COMP.                   CST-0233
001330
001340*----------------------------------------------------------------
001350*REQUIRED-HEADER TABLE - THE 12 COLUMN NAMES THE STATE EXTRACT
001360*MUST CARRY, IN EXTRACT ORDER.  LOADED AT COMPILE TIME THROUGH
001370*THE REDEFINES BELOW SO THE RUNTIME NEVER HAS TO BUILD IT.
001380*----------------------------------------------------------------
001390 01  REQUIRED-HEADER-LIST.
001400     05  FILLER  PIC X(40) VALUE "Student ID".
001410     05  FILLER  PIC X(40) VALUE "Student Name".
001420     05  FILLER  PIC X(40) VALUE "Grade".
001430     05  FILLER  PIC X(40) VALUE "Special Ed".
001440     05  FILLER  PIC X(40) VALUE "Scale Score".
001450     05  FILLER  PIC X(40) VALUE "Performance".
001460     05  FILLER  PIC X(40) VALUE "Ethnicity".
001470     05  FILLER  PIC X(40) VALUE "Gender".
001480     05  FILLER  PIC X(40) VALUE "Language Performance".
001490     05  FILLER  PIC X(40) VALUE
001500         "Listening Comprehension Performance".
001510     05  FILLER  PIC X(40) VALUE
001520         "Reading Informational Text Performance".
001530     05  FILLER  PIC X(40) VALUE "Reading Literature Performance".
001540 01  REQUIRED-HEADER-TBL REDEFINES REQUIRED-HEADER-LIST.
001550     05  REQUIRED-HEADER-NAME PIC X(40) OCCURS 12 TIMES.
001560
001570*ONE ELEMENT PER EXPECTED COLUMN - 520- UNSTRINGS THE HEADER LINE
001580*STRAIGHT INTO THIS TABLE, THEN 522- WALKS IT AGAINST THE
001590*REQUIRED-HEADER TABLE ABOVE, POSITION BY POSITION.
001600 01  HEADER-FIELDS.
001610     05  HDR-FIELD            PIC X(40) OCCURS 12 TIMES.
001620
001630*----------------------------------------------------------------
001640*SUBJECT-AREA TABLE - THE FOUR PERFORMANCE COLUMNS, ALWAYS
001650*UNPIVOTED IN THIS FIXED ORDER: LANGUAGE, LISTENING, READING-
001660*INFORMATIONAL, READING-LITERATURE.
001670*----------------------------------------------------------------
001680 01  SUBJECT-NAME-LIST.
001690     05  FILLER  PIC X(40) VALUE "Language Performance".
001700     05  FILLER  PIC X(40) VALUE
001710         "Listening Comprehension Performance".
001720     05  FILLER  PIC X(40) VALUE
001730         "Reading Informational Text Performance".
001740     05  FILLER  PIC X(40) VALUE "Reading Literature Performance".
001750 01  SUBJECT-NAME-TBL REDEFINES SUBJECT-NAME-LIST.
001760     05  SUBJECT-NAME         PIC X(40) OCCURS 4 TIMES.
001770
001780*HOLDS THE CURRENT ROW'S FOUR SUBJECT-PERFORMANCE VALUES IN THE
001790*SAME FIXED ORDER AS SUBJECT-NAME-TBL ABOVE, SO 540- CAN WRITE
001800*THEM OUT BY SUBSCRIPT INSTEAD OF FOUR SEPARATE WRITE PARAGRAPHS.
001810 01  SUBJ-PERF-FIELDS.
001820     05  SUBJ-PERF-TBL        PIC X(30) OCCURS 4 TIMES.
001830
001840*----------------------------------------------------------------
001850*RAW CSV COLUMNS FOR THE CURRENT DATA ROW.
001860*----------------------------------------------------------------
001870 01  INPUT-FIELDS.
001880     05  IN-STUDENT-ID        PIC X(20).
001890     05  IN-STUDENT-NAME-RAW  PIC X(60).
001900     05  IN-GRADE-LEVEL       PIC X(10).
001910     05  IN-SPECIAL-ED-FLAG   PIC X(05).
001920     05  IN-SCALE-SCORE-TXT   PIC X(10).
001930     05  IN-OVERALL-PERF      PIC X(30).
001940     05  IN-ETHNICITY         PIC X(30).
001950     05  IN-GENDER            PIC X(10).
001960     05  IN-LANGUAGE-PERF     PIC X(30).
001970     05  IN-LISTENING-PERF    PIC X(30).
001980     05  IN-READING-INFO-PERF PIC X(30).
001990     05  IN-READING-LIT-PERF  PIC X(30).
002000     05  FILLER                  PIC X(05).
002010
002020*----------------------------------------------------------------
002030*THE STATE EXTRACT DOUBLE-QUOTES STUDENT-NAME-RAW WHENEVER IT
002040*CARRIES AN EMBEDDED COMMA ("LAST, FIRST"), THE SAME WAY ANY
002050*RFC4180 WRITER WOULD.  529-UNSTRING-DATA-ROW SPLITS THE QUOTED
002060*NAME OUT FIRST SO ITS COMMA DOES NOT SHIFT THE REMAINING 10
002070*COLUMNS.  POST-NAME-SEG HAS TO BE AS WIDE AS THE WHOLE LINE
002080*SINCE THE NAME CAN FALL ANYWHERE IN THE 500-BYTE RECORD.         CST-0244
002090*----------------------------------------------------------------
002100 01  QUOTE-SPLIT-AREA.
002110     05  PRE-NAME-SEG         PIC X(20).                       CST-0244
002120     05  RAW-NAME-SEG         PIC X(60).                       CST-0244
002130     05  POST-NAME-SEG        PIC X(400).                      CST-0244
002140     05  POST-SEG-LEADER      PIC X(01).                       CST-0244
002150
002160*----------------------------------------------------------------
002170*COUNTS THE DOUBLE-QUOTE CHARACTERS ON THE CURRENT DATA ROW -
002180*ZERO MEANS STUDENT-NAME-RAW WAS NOT QUOTED (NO EMBEDDED COMMA),
002190*NONZERO MEANS 529- MUST SPLIT THE QUOTED SEGMENT OUT FIRST.      CST-0244
002200*----------------------------------------------------------------
002210 77  QUOTE-COUNT              PIC 9(02) COMP.                  CST-0244
002220
002230*----------------------------------------------------------------
002240*SCALE-SCORE VALIDATION - THE TEXT COLUMN IS SPLIT ON THE
002250*DECIMAL POINT.  THE UNSTRING LEAVES EACH PART LEFT-JUSTIFIED
002260*AND SPACE-FILLED WHEN IT IS SHORTER THAN THE RECEIVING FIELD
002270*("1500.5" GIVES AN INT PART OF "1500 "), SO 530- CLASS-TESTS
002280*ONLY THE POPULATED CHARACTERS (VIA SCORE-INT-LEN/-DEC-LEN)
002290*AND THEN ZERO-FILLS THE INT PART RIGHT-JUSTIFIED BEFORE THE
002300*NUMERIC VIEW BELOW IS TRUSTED FOR COMPUTE - A WHOLE-FIELD CLASS
002310*TEST AGAINST THE RAW LEFT-JUSTIFIED TEXT WOULD REJECT EVERY
002320*SCORE WHOSE INTEGER PART ISN'T EXACTLY 5 DIGITS.                 CST-0244
002330*----------------------------------------------------------------
002340 01  SCORE-VALIDATE.
002350     05  SCORE-INT-PART       PIC X(05).
002360     05  SCORE-DEC-PART       PIC X(01).
002370 01  SCORE-NUMERIC-VIEW REDEFINES SCORE-VALIDATE.
002380     05  SCORE-INT-NUM        PIC 9(05).
002390     05  SCORE-DEC-NUM        PIC 9(01).
002400
002410*HOLDS THE RAW LEFT-JUSTIFIED INT-PART TEXT WHILE SCORE-INT-PART
002420*ITSELF IS ZERO-FILLED/RIGHT-JUSTIFIED BELOW - SEPARATE
002430*STORAGE, NOT A REDEFINES, SINCE THE TWO VALUES MUST COEXIST.     CST-0244
002440 01  SCORE-INT-TEXT           PIC X(05).                       CST-0244
002450 77  SCORE-INT-LEN            PIC 9(02) COMP.                  CST-0244
002460 77  SCORE-DEC-LEN            PIC 9(02) COMP.                  CST-0244
002470*STARTING BYTE FOR THE RIGHT-JUSTIFY MOVE BELOW - 6 MINUS THE
002480*POPULATED LENGTH, SO A 3-DIGIT INT PART LANDS IN BYTES 3-5.      CST-0244
002490 77  SCORE-INT-POS            PIC 9(02) COMP.                  CST-0244
002500
002510*----------------------------------------------------------------
002520*NAME-REFORMAT WORK AREA - "LAST, FIRST" SPLIT ON THE FIRST
002530*COMMA.
002540*----------------------------------------------------------------
002550 01  NAME-PARTS.
002560     05  NAME-LAST            PIC X(60).
002570     05  NAME-FIRST           PIC X(60).
002580     05  NAME-FIRST-SHIFT     PIC X(60).
002590     05  NAME-HAS-COMMA       PIC X(03) VALUE "NO ".
002600*POPULATED LENGTH OF NAME-LAST/NAME-FIRST AS UNSTRING
002610*ACTUALLY FILLED THEM - CARRIED SO THE REASSEMBLY STRING BELOW
002620*CAN MOVE EXACTLY WHAT'S THERE INSTEAD OF STOPPING AT THE FIRST  CST-0245
002630*EMBEDDED SPACE IN A COMPOUND NAME.                              CST-0245
002640 77  NAME-LAST-LEN            PIC 9(02) COMP.                 CST-0245
002650 77  NAME-FIRST-LEN           PIC 9(02) COMP.                 CST-0245
002660*NUMBER OF BYTES 534- HAS SHIFTED NAME-FIRST LEFT BY - THE
002670*POPULATED LENGTH SHRINKS BY ONE EACH TIME THE COMMA'S TRAILING
002680*SPACE GETS TRIMMED.                                             CST-0245
002690 77  NAME-TRIM-SHIFT          PIC 9(02) COMP.                 CST-0245
002700
002710 01  SPECIAL-ED-WORK.
002720     05  SPED-FLAG-LOWER      PIC X(05).
002730
002740 PROCEDURE DIVISION.
002750*UNPIVOT THE STATE EXTRACT INTO THE SUBJECT WORK FILE
002760 100-RUN-CSV-UNPIVOT.
002770     PERFORM 200-UNPIVOT-STUDENT-FILE.
002780     STOP RUN.
002790
002800 200-UNPIVOT-STUDENT-FILE.
002810     PERFORM 300-INIT-STUD-CONVERT.
002820     PERFORM 301-PRODUCE-STUD-CONVERT UNTIL EOF-FLAG = "YES".
002830     PERFORM 302-TERMINATE-STUD-CONVERT.
002840
002850*OPEN FILES, ACCEPT THE RUN YEAR, READ AND VALIDATE THE
002860*HEADER ROW, THEN PRIME THE LOOP WITH THE FIRST DATA ROW
002870 300-INIT-STUD-CONVERT.
002880     PERFORM 500-OPEN-FILES.
002890     PERFORM 501-INIT-FLAGS-WORKING-FIELDS.
002900     PERFORM 503-ACCEPT-RUN-PARAMETERS.
002910     PERFORM 502-READ-STUD-FILE-IN.
002920     IF EOF-FLAG = "YES"
002930         DISPLAY "ERROR - INPUT FILE IS EMPTY"
002940         GO TO 900-ABORT-BATCH
002950     END-IF.
002960     PERFORM 520-VALIDATE-HEADER-ROW.                             CST-0121
002970     PERFORM 502-READ-STUD-FILE-IN.
002980     IF EOF-FLAG = "YES"
002990         DISPLAY "ERROR - INPUT FILE HAS NO DATA ROWS"
003000         GO TO 900-ABORT-BATCH
003010     END-IF.
003020
003030*PARSE, VALIDATE, DERIVE AND UNPIVOT ONE DATA ROW, THEN READ
003040*THE NEXT.  529- THRU 532- IS ONE "PREPARE THE ROW" RANGE - SAME
003050*COLUMN-SPLIT/EDIT/DERIVE ORDER EVERY TIME, SO ONE THRU COVERS
003060*IT INSTEAD OF FOUR SEPARATE PERFORMS.                            CST-0244
003070 301-PRODUCE-STUD-CONVERT.
003080     PERFORM 529-UNSTRING-DATA-ROW                                CST-0244
003090         THRU 532-DERIVE-SPECIAL-ED-IND.                          CST-0244
003100     PERFORM 540-EMIT-SUBJECT-RECORDS.
003110     PERFORM 502-READ-STUD-FILE-IN.
003120
003130 302-TERMINATE-STUD-CONVERT.
003140     PERFORM 308-DISPLAY-RECORD-COUNTERS.
003150     PERFORM 309-CLOSE-FILES.
003160
003170*INPUT AND OUTPUT OPENED TOGETHER - THIS PROGRAM NEVER RUNS WITH
003180*ONE FILE OPEN AND NOT THE OTHER.
003190 500-OPEN-FILES.
003200     OPEN INPUT  STUDENT-FILE-IN
003210          OUTPUT SUBJECT-WORK-FILE-OUT.
003220
003230 501-INIT-FLAGS-WORKING-FIELDS.
003240     INITIALIZE FLAGS-WORKING-FIELDS COUNTERS-WS.
003250     MOVE "NO " TO EOF-FLAG.
003260
003270*THE TESTING-CYCLE YEAR IS A RUN PARAMETER, NOT A CSV COLUMN -
003280*WAS A JCL PARM CARD ON THE MAINFRAME, READ FROM THE OPERATOR
003290*CONSOLE HERE ON THE WORKSTATION BUILD.
003300 503-ACCEPT-RUN-PARAMETERS.
003310     DISPLAY "ENTER ASSESSMENT YEAR (CCYY): " UPON CONSOLE.
003320     ACCEPT BATCH-YEAR FROM CONSOLE.
003330
003340 502-READ-STUD-FILE-IN.
003350     READ STUDENT-FILE-IN
003360         AT END MOVE "YES" TO EOF-FLAG
003370         NOT AT END ADD 1 TO RECORD-COUNT
003380     END-READ.
003390     IF DEBUG-SW-ON
003400         DISPLAY "DBG - LINE " RECORD-COUNT " " CSV-LINE-REC
003410     END-IF.
003420
003430*SPLIT THE HEADER ROW ON COMMAS AND CHECK EACH OF THE 12
003440*REQUIRED COLUMN NAMES AGAINST THE EXTRACT'S FIXED COLUMN
003450*ORDER
003460 520-VALIDATE-HEADER-ROW.                                         CST-0121
003470     UNSTRING CSV-LINE-REC DELIMITED BY ","
003480         INTO HDR-FIELD(1)  HDR-FIELD(2)  HDR-FIELD(3)
003490              HDR-FIELD(4)  HDR-FIELD(5)  HDR-FIELD(6)
003500              HDR-FIELD(7)  HDR-FIELD(8)  HDR-FIELD(9)
003510              HDR-FIELD(10) HDR-FIELD(11) HDR-FIELD(12).
003520     PERFORM 522-CHECK-ONE-HEADER
003530         VARYING HDR-SUB FROM 1 BY 1 UNTIL HDR-SUB > 12.
003540
003550 522-CHECK-ONE-HEADER.
003560     IF HDR-FIELD(HDR-SUB) NOT =
003570                 REQUIRED-HEADER-NAME(HDR-SUB)
003580         DISPLAY "ERROR - MISSING OR MISPLACED HEADER COLUMN "
003590                 HDR-SUB
003600         GO TO 900-ABORT-BATCH                                    CST-0121
003610     END-IF.
003620
003630*A QUOTE ON THE ROW MEANS STUDENT-NAME-RAW CARRIES AN EMBEDDED
003640*COMMA - THE ONLY COLUMN THIS EXTRACT EVER QUOTES.  KEPT AHEAD OF
003650*529- (OUTSIDE ITS THRU 532- RANGE BELOW) SO THE RANGE'S FALL-
003660*THROUGH DOESN'T RE-RUN THESE TWO UNSTRINGS A SECOND TIME AFTER
003670*529-'S OWN EXPLICIT PERFORM OF WHICHEVER ONE APPLIES.            CST-0244
003680 523-CHECK-FOR-QUOTED-NAME.
003690     MOVE ZERO TO QUOTE-COUNT.
003700     INSPECT CSV-LINE-REC TALLYING QUOTE-COUNT
003710         FOR ALL '"'.
003720
003730*SPLIT ON THE QUOTE PAIR FIRST - THAT ISOLATES STUDENT-ID (BEFORE
003740*THE OPENING QUOTE), THE RAW NAME (BETWEEN THE QUOTES, COMMA AND
003750*ALL), AND THE REMAINING 10 COLUMNS (AFTER THE CLOSING QUOTE).
003760*THE TRAILING SEGMENT STARTS WITH THE COMMA THAT FOLLOWED THE
003770*CLOSING QUOTE, SO POST-SEG-LEADER ABSORBS THAT EMPTY TOKEN.   CST-0244
003780 524-SPLIT-QUOTED-NAME-ROW.
003790     MOVE SPACES TO QUOTE-SPLIT-AREA.
003800     UNSTRING CSV-LINE-REC DELIMITED BY '"'
003810         INTO PRE-NAME-SEG RAW-NAME-SEG POST-NAME-SEG.
003820     UNSTRING PRE-NAME-SEG DELIMITED BY ","
003830         INTO IN-STUDENT-ID.
003840     MOVE RAW-NAME-SEG TO IN-STUDENT-NAME-RAW.
003850     UNSTRING POST-NAME-SEG DELIMITED BY ","
003860         INTO POST-SEG-LEADER    IN-GRADE-LEVEL
003870              IN-SPECIAL-ED-FLAG IN-SCALE-SCORE-TXT
003880              IN-OVERALL-PERF    IN-ETHNICITY
003890              IN-GENDER          IN-LANGUAGE-PERF
003900              IN-LISTENING-PERF  IN-READING-INFO-PERF
003910              IN-READING-LIT-PERF.
003920
003930*NO QUOTE ON THE ROW - STUDENT-NAME-RAW HAS NO EMBEDDED COMMA, SO
003940*THE PLAIN 12-WAY COMMA SPLIT IS SAFE.                            CST-0244
003950 525-SPLIT-PLAIN-NAME-ROW.
003960     UNSTRING CSV-LINE-REC DELIMITED BY ","
003970         INTO IN-STUDENT-ID       IN-STUDENT-NAME-RAW
003980              IN-GRADE-LEVEL      IN-SPECIAL-ED-FLAG
003990              IN-SCALE-SCORE-TXT  IN-OVERALL-PERF
004000              IN-ETHNICITY        IN-GENDER
004010              IN-LANGUAGE-PERF    IN-LISTENING-PERF
004020              IN-READING-INFO-PERF IN-READING-LIT-PERF.
004030
004040*STUDENT-NAME-RAW IS "LAST, FIRST" - THE EXTRACT DOUBLE-QUOTES
004050*THE COLUMN WHENEVER THAT EMBEDDED COMMA IS PRESENT, THE SAME
004060*AS ANY RFC4180 CSV WRITER WOULD.  THIS PARAGRAPH ITSELF JUST
004070*PICKS WHICH OF THE TWO SPLITS ABOVE APPLIES, SO THE NAME'S OWN
004080*COMMA NEVER GETS COUNTED AS A FIELD DELIMITER AND SHIFTS THE
004090*REMAINING 10 COLUMNS RIGHT BY ONE.                               CST-0244
004100 529-UNSTRING-DATA-ROW.
004110     PERFORM 523-CHECK-FOR-QUOTED-NAME.
004120     IF QUOTE-COUNT > 0
004130         PERFORM 524-SPLIT-QUOTED-NAME-ROW
004140     ELSE
004150         PERFORM 525-SPLIT-PLAIN-NAME-ROW
004160     END-IF.
004170
004180*SCALE SCORE MUST PARSE AS A NUMBER OR THE WHOLE BATCH ABORTS.
004190*THE UNSTRING BELOW LEAVES EACH PART LEFT-JUSTIFIED/SPACE-FILLED
004200*WHEN IT IS SHORTER THAN ITS FIELD, SO ONLY THE POPULATED
004210*CHARACTERS (SCORE-INT-LEN/-DEC-LEN, FROM UNSTRING'S OWN
004220*COUNT IN CLAUSE) ARE CLASS-TESTED - NOT THE TRAILING SPACES.     CST-0244
004230 530-VALIDATE-SCALE-SCORE.
004240     MOVE SPACES TO SCORE-VALIDATE.
004250     MOVE ZERO TO SCORE-INT-LEN SCORE-DEC-LEN.
004260     UNSTRING IN-SCALE-SCORE-TXT DELIMITED BY "."
004270         INTO SCORE-INT-PART COUNT IN SCORE-INT-LEN
004280              SCORE-DEC-PART COUNT IN SCORE-DEC-LEN.
004290     IF SCORE-INT-LEN = 0 OR SCORE-INT-LEN > 5
004300             OR SCORE-DEC-LEN = 0
004310         DISPLAY "ERROR - NON-NUMERIC SCALE SCORE AT RECORD "     CST-0151
004320                 RECORD-COUNT                                  CST-0151
004330         GO TO 900-ABORT-BATCH                                    CST-0151
004340     END-IF.
004350     IF SCORE-INT-PART(1:SCORE-INT-LEN)
004360             IS NOT DIGIT-CLASS
004370         OR SCORE-DEC-PART(1:1) IS NOT DIGIT-CLASS
004380         DISPLAY "ERROR - NON-NUMERIC SCALE SCORE AT RECORD "     CST-0151
004390                 RECORD-COUNT                                  CST-0151
004400         GO TO 900-ABORT-BATCH                                    CST-0151
004410     END-IF.
004420*ZERO-FILL/RIGHT-JUSTIFY THE INT PART BEFORE THE NUMERIC VIEW
004430*(SCORE-INT-NUM/SCORE-DEC-NUM, REDEFINING SCORE-VALIDATE
004440*ABOVE) IS TRUSTED FOR THE COMPUTE BELOW.                         CST-0244
004450     MOVE SCORE-INT-PART TO SCORE-INT-TEXT.
004460     MOVE SPACES TO SCORE-INT-PART.
004470     COMPUTE SCORE-INT-POS = 6 - SCORE-INT-LEN.             CST-0244
004480     MOVE SCORE-INT-TEXT(1:SCORE-INT-LEN)
004490         TO SCORE-INT-PART(SCORE-INT-POS:SCORE-INT-LEN).
004500     INSPECT SCORE-INT-PART REPLACING LEADING SPACE BY ZERO.
004510     COMPUTE SCALE-SCORE =
004520         SCORE-INT-NUM + (SCORE-DEC-NUM / 10).
004530
004540*"LAST, FIRST" BECOMES "FIRST LAST"; NO COMMA MEANS USE AS-IS.
004550*THE SHOP STOPPED USING FUNCTION TRIM YEARS AGO (PORTABILITY
004560*TO THE OLDER COMPILER ON THE REGISTRAR'S BOX) SO THE LEADING
004570*SPACE LEFT BY THE UNSTRING IS STRIPPED BY HAND IN 534-.
004580 531-REFORMAT-STUDENT-NAME.                                       CST-0126
004590     MOVE SPACES TO NAME-PARTS.
004600     MOVE "NO " TO NAME-HAS-COMMA.
004610     MOVE ZERO TO COMMA-COUNT.
004620     INSPECT IN-STUDENT-NAME-RAW TALLYING COMMA-COUNT
004630         FOR ALL ",".
004640     IF COMMA-COUNT > 0
004650         MOVE "YES" TO NAME-HAS-COMMA
004660         MOVE ZERO TO NAME-LAST-LEN NAME-FIRST-LEN        CST-0245
004670         UNSTRING IN-STUDENT-NAME-RAW DELIMITED BY ","
004680             INTO NAME-LAST  COUNT IN NAME-LAST-LEN       CST-0245
004690                  NAME-FIRST COUNT IN NAME-FIRST-LEN      CST-0245
004700     END-IF.
004710*"SMITH," - A COMMA WITH NO FIRST NAME AFTER IT - LEAVES
004720*NAME-FIRST ALL SPACES.  SKIP THE TRIM LOOP ENTIRELY IN THAT
004730*CASE; SHIFTING AN ALL-SPACE FIELD LEFT ONE BYTE AT A TIME NEVER
004740*PRODUCES A NON-SPACE FIRST CHARACTER, SO THE OLD UNGUARDED
004750*PERFORM NEVER SATISFIED ITS UNTIL AND THE BATCH HUNG.          CST-0245
004760     IF NAME-HAS-COMMA = "YES"
004770         MOVE ZERO TO NAME-TRIM-SHIFT                        CST-0245
004780         IF NAME-FIRST NOT = SPACES
004790             PERFORM 534-TRIM-NAME-FIRST
004800                 UNTIL NAME-FIRST(1:1) NOT = SPACE
004810                 OR NAME-FIRST = SPACES                      CST-0245
004820         END-IF
004830         IF NAME-FIRST = SPACES
004840             MOVE NAME-LAST TO STUDENT-NAME
004850         ELSE
004860*MOVE BY MEASURED LENGTH, NOT DELIMITED BY SPACE - A COMPOUND
004870*FIRST OR LAST NAME ("VAN DER BERG") HAS EMBEDDED SPACES AND
004880*DELIMITED BY SPACE WAS STOPPING AT THE FIRST ONE, DROPPING THE
004890*REST OF THE NAME.                                              CST-0245
004900             COMPUTE NAME-FIRST-LEN =
004910                 NAME-FIRST-LEN - NAME-TRIM-SHIFT          CST-0245
004920             STRING NAME-FIRST(1:NAME-FIRST-LEN)
004930                        DELIMITED BY SIZE                       CST-0245
004940                    " " DELIMITED BY SIZE
004950                    NAME-LAST(1:NAME-LAST-LEN)
004960                        DELIMITED BY SIZE                       CST-0245
004970                    INTO STUDENT-NAME
004980         END-IF
004990     ELSE
005000         MOVE IN-STUDENT-NAME-RAW TO STUDENT-NAME
005010     END-IF.
005020
005030*"YES"/"TRUE"/"1" (CASE-INSENSITIVE) MEANS SPECIAL-ED, ANYTHING
005040*ELSE (INCLUDING BLANK) DOES NOT.  CASE-FOLD BY HAND - NO
005050*INTRINSIC FUNCTIONS ON THE REGISTRAR'S COMPILER.
005060 532-DERIVE-SPECIAL-ED-IND.                                       CST-0133
005070     MOVE IN-SPECIAL-ED-FLAG TO SPED-FLAG-LOWER.
005080     INSPECT SPED-FLAG-LOWER CONVERTING
005090         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005100         TO "abcdefghijklmnopqrstuvwxyz".
005110     MOVE "N" TO SPECIAL-ED-IND.
005120     IF SPED-FLAG-LOWER = "yes  "
005130         OR SPED-FLAG-LOWER = "true "
005140         OR SPED-FLAG-LOWER = "1    "
005150         MOVE "Y" TO SPECIAL-ED-IND
005160     END-IF.
005170
005180*SHIFT NAME-FIRST ONE CHARACTER LEFT - UNDOES THE LEADING
005190*SPACE THE UNSTRING LEAVES AFTER "LAST, FIRST"'S COMMA.  MOVED
005200*BELOW 532- SO IT DOESN'T FALL INSIDE THE 529- THRU 532- RANGE
005210*531- PERFORMS IT FROM - ELSE THE RANGE'S FALL-THROUGH WOULD
005220*RUN IT A SECOND TIME AFTER 531- FINISHES.                        CST-0244
005230 534-TRIM-NAME-FIRST.
005240     MOVE NAME-FIRST(2:59) TO NAME-FIRST-SHIFT.
005250     MOVE NAME-FIRST-SHIFT TO NAME-FIRST.
005260     ADD 1 TO NAME-TRIM-SHIFT.                                CST-0245
005270
005280*MOVE THE FIELDS COMMON TO ALL 4 SUBJECT RECORDS FOR THIS
005290*STUDENT, THEN WRITE ONE RECORD PER SUBJECT-PERFORMANCE COLUMN
005300*IN THE FIXED UNPIVOT ORDER
005310 540-EMIT-SUBJECT-RECORDS.                                        CST-0142
005320     PERFORM 533-MOVE-COMMON-FIELDS.
005330     MOVE IN-LANGUAGE-PERF      TO SUBJ-PERF-TBL(1).
005340     MOVE IN-LISTENING-PERF     TO SUBJ-PERF-TBL(2).
005350     MOVE IN-READING-INFO-PERF  TO SUBJ-PERF-TBL(3).
005360     MOVE IN-READING-LIT-PERF   TO SUBJ-PERF-TBL(4).
005370     PERFORM 541-WRITE-ONE-SUBJECT-RECORD
005380         VARYING SUBJ-SUB FROM 1 BY 1 UNTIL SUBJ-SUB > 4.
005390
005400 533-MOVE-COMMON-FIELDS.
005410     MOVE IN-STUDENT-ID    TO STUDENT-ID.
005420     MOVE IN-GRADE-LEVEL   TO GRADE-LEVEL.
005430     MOVE IN-OVERALL-PERF  TO OVERALL-PERFORMANCE.
005440     MOVE IN-ETHNICITY     TO ETHNICITY.
005450     MOVE IN-GENDER        TO GENDER.
005460     MOVE BATCH-YEAR       TO ASSESSMENT-YEAR.              CST-0177
005470
005480*THE STATE EXTRACT DOES NOT CARRY AN ELA OR MATH PROFICIENCY
005490*COLUMN SO THOSE TWO FIELDS AND THEIR PASSING FLAGS STAY
005500*BLANK/"N" ON EVERY RECORD - SEE THE 2003-05-27 CHANGE-LOG
005510*NOTE ABOVE
005520 541-WRITE-ONE-SUBJECT-RECORD.
005530     MOVE SUBJECT-NAME-TBL(SUBJ-SUB)
005540         TO SUBJECT-AREA.
005550     MOVE SUBJ-PERF-TBL(SUBJ-SUB)
005560         TO SUBJECT-PERF-LEVEL.
005570     MOVE SPACES TO ELA-PROFICIENCY-LEVEL                      CST-0210
005580                    MATH-PROFICIENCY-LEVEL.                    CST-0210
005590     MOVE "N" TO ELA-PASSING-IND MATH-PASSING-IND.          CST-0210
005600     WRITE SUBJECT-WORK-RECORD.
005610     ADD 1 TO OUT-COUNT.
005620
005630 308-DISPLAY-RECORD-COUNTERS.
005640     DISPLAY "CSVUNPVT - STUDENT ROWS READ:     " RECORD-COUNT.
005650     DISPLAY "CSVUNPVT - SUBJECT RECORDS WRITTEN: " OUT-COUNT.
005660
005670 309-CLOSE-FILES.
005680     CLOSE STUDENT-FILE-IN
005690           SUBJECT-WORK-FILE-OUT.
005700     DISPLAY "CSVUNPVT - UNPIVOT COMPLETE".
005710
005720*WHOLE-BATCH ABORT - BAD HEADER, EMPTY FILE, OR A NON-NUMERIC
005730*SCALE SCORE ALL LAND HERE
005740 900-ABORT-BATCH.
005750     CLOSE STUDENT-FILE-IN.
005760     CLOSE SUBJECT-WORK-FILE-OUT.
005770     MOVE 91 TO RETURN-CODE.
005780     STOP RUN.
005790
005800 END PROGRAM CSVUNPVT.
005810
