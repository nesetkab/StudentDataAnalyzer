000100 *================================================================
000110 *COPYBOOK: SUBJWORK                                              
000120 *APPLICATION: STUDENT ASSESSMENT BATCH ANALYZER                  
000130 *DESCRIPTION:                                                    
000140 *THIS COPYBOOK IS THE SHARED RECORD LAYOUT FOR THE SUBJECT-      
000150 *WORK-FILE.  CSVUNPVT WRITES ONE OF THESE PER STUDENT PER        
000160 *SUBJECT AREA (4 PER INPUT ROW) AND STATAGGR READS THE SAME      
000170 *SHAPE BACK FOR ALL SIX AGGREGATION PASSES.  COPY THIS MEMBER    
000180 *INTO THE FILE SECTION OF ANY PROGRAM THAT OPENS THE WORK FILE.  
000190 *================================================================
000200 *CHANGE LOG                                                      
000210 *DATE       BY   TICKET    DESCRIPTION                           
000220 *---------- ---- --------- ------------------------------------  
000230 *1994-03-02 WYU  CST-0118  ORIGINAL LAYOUT, UNPIVOTED STUDENT/   
000240 *                         SUBJECT RECORD REPLACES THE OLD FLAT   
000250 *                         STUFILE LAYOUT FOR THE NEW ANALYSIS    
000260 *                         BATCH.                                 
000270 *1995-11-14 ZYN  CST-0142  ADDED SPECIAL-ED-IND AND THE 88-LEVEL 
000280 *                         SPECIAL-ED-YES CONDITION FOR THE NEW   
000290 *                         SPECIAL-ED BREAKOUT REPORT.            
000300 *1998-09-09 CXL  CST-0177  Y2K - ASSESSMENT-YEAR WIDENED TO A    
000310 *                         FULL 4-DIGIT YEAR, WAS 9(2).           
000320 *2003-05-27 DSN  CST-0210  ADDED ELA-PROFICIENCY-LEVEL AND MATH- 
000330 *                         PROFICIENCY-LEVEL PLUS THEIR PASSING   
000340 *                         INDICATORS FOR THE STATE PROFICIENCY   
000350 *                         EXTRACT PROJECT.  NOTE - UPSTREAM CSV  
000360 *                         EXTRACT STILL DOES NOT SUPPLY EITHER   
000370 *                         COLUMN, SO BOTH FIELDS STAY BLANK AND  
000380 *                         BOTH PASSING FLAGS STAY "N" UNTIL THE  
000390 *                         EXTRACT PROGRAM IS FIXED.  CARRIED     
000400 *                         FORWARD AS-IS PER ANALYST REQUEST.     
000410 *2004-11-08 RVM  CST-0233  SCALE-SCORE CHANGED BACK TO ZONED     
000420 *                         DISPLAY - THIS SHOP HAS NEVER PACKED A 
000430 *                         NUMERIC FIELD ANYWHERE ELSE, SO THIS   
000440 *                         ONE SHOULD NOT HAVE BEEN COMP-3 EITHER.
000450 *                         WIDENED THE AGGR-KEY-VIEW FILLERS TO   
000460 *                         MATCH THE LONGER ZONED FIELD.          
000470 *================================================================
000480  01  SUBJECT-WORK-RECORD.                                        
000490      05  STUDENT-ID             PIC X(20).                    
000500      05  STUDENT-NAME           PIC X(60).                    
000510      05  GRADE-LEVEL            PIC X(10).                    
000520      05  SPECIAL-ED-IND         PIC X(01).                    CST-0142
000530          88  SPECIAL-ED-YES            VALUE "Y".                CST-0142
000540      05  SCALE-SCORE            PIC S9(5)V9(1).               CST-0233
000550      05  OVERALL-PERFORMANCE    PIC X(30).                    
000560      05  ETHNICITY              PIC X(30).                    
000570      05  GENDER                 PIC X(10).                    
000580      05  ASSESSMENT-YEAR        PIC 9(4).                     CST-0177
000590      05  SUBJECT-AREA           PIC X(40).                    
000600      05  SUBJECT-PERF-LEVEL     PIC X(30).                    
000610      05  ELA-PROFICIENCY-LEVEL  PIC X(30).                    CST-0210
000620      05  ELA-PASSING-IND        PIC X(01).                    CST-0210
000630          88  ELA-PASSING               VALUE "Y".                
000640      05  MATH-PROFICIENCY-LEVEL PIC X(30).                    CST-0210
000650      05  MATH-PASSING-IND       PIC X(01).                    CST-0210
000660          88  MATH-PASSING              VALUE "Y".                
000670      05  FILLER                    PIC X(08).                    
000680 *----------------------------------------------------------------
000690 *ALTERNATE VIEW - GROUPS THE THREE AGGREGATION-KEY FIELDS INTO   
000700 *ONE COMPARABLE STRING SO A CALLER CAN MOVE/COMPARE A SINGLE     
000710 *ITEM INSTEAD OF THREE WHEN BUILDING A GROUP-BY TABLE KEY.       
000720 *----------------------------------------------------------------
000730  01  AGGR-KEY-VIEW REDEFINES SUBJECT-WORK-RECORD.             
000740      05  FILLER                    PIC X(90).                    
000750      05  FILLER                    PIC X(01).                    
000760      05  FILLER                    PIC S9(5)V9(1).               CST-0233
000770      05  FILLER                    PIC X(70).                    
000780      05  AKV-YEAR                  PIC 9(4).                     
000790      05  AKV-SUBJECT               PIC X(40).                    
000800      05  FILLER                    PIC X(100).                   
