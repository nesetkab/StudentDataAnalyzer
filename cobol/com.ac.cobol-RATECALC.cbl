000100*================================================================
000110*COURSE:CST8283 BUSINESS PROGRAMMING
000120*PROFESSOR:MEL SANSCHAGRIN
000130*GROUP MEMBERS: WEI YU
000140*DESCRIPTION:
000150*THIS SUBPROGRAM CALCULATES A PASS RATE PERCENTAGE, ROUNDED TO
000160*2 DECIMAL PLACES, GIVEN A PASSING COUNT AND A TOTAL COUNT.
000170*CALLED BY STATAGGR ONCE PER (YEAR, SUBJECT-AREA) CELL FOR THE
000180*PASS-RATE-BY-SUBJECT REPORT.
000190*================================================================
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID. RATECALC.
000220 AUTHOR. WEI YU.
000230 INSTALLATION. ACADEMIC COMPUTING CENTER.
000240 DATE-WRITTEN. 03-MAR-1994.
000250 DATE-COMPILED.
000260 SECURITY. UNCLASSIFIED - EDUCATION DIVISION REPORTING ONLY.
000270
000280*================================================================
000290*CHANGE LOG
000300*DATE       BY   TICKET    DESCRIPTION
000310*---------- ---- --------- ------------------------------------
000320*1994-03-03 WYU  CST-0119  ORIGINAL SUBPROGRAM.  ADAPTED FROM
000330*                         THE OLD CALC-AVERAGE COURSE-GRADE
000340*                         HELPER - SAME "SMALL CALLED ARITHMETIC
000350*                         ROUTINE" ROLE, NEW FORMULA.
000360*1996-06-20 CXL  CST-0151  ZERO-TOTAL CELLS NOW RETURN 0.00
000370*                         INSTEAD OF LETTING THE CALLER DIVIDE
000380*                         BY ZERO - STATAGGR SKIPS WRITING THE
000390*                         CELL WHEN TOTAL IS ZERO, BUT THIS
000400*                         ROUTINE STAYS SAFE ON ITS OWN.
000410*1996-09-03 CXL  CST-0154  ADDED THE WHOLE-NUMBER/DECIMAL SPLIT
000420*                         VIEW OF THE RATE FOR THE DEBUG TRACE
000430*                         LINE - THE OLD "ZZ9.99" EDIT PICTURE
000440*                         DOESN'T SHOW A CARRY INTO THE WHOLE-
000450*                         NUMBER PART CLEARLY ENOUGH ON THE
000460*                         CONSOLE.
000470*2004-11-08 RVM  CST-0233  PASS-COUNT/TOTAL-COUNT/RATE-OUT
000480*                         CHANGED BACK TO COMP AND ZONED DISPLAY -
000490*                         THIS SHOP HAS NEVER PACKED A NUMERIC
000500*                         FIELD ANYWHERE ELSE, SO THIS LINKAGE
000510*                         AREA SHOULD NOT HAVE BEEN COMP-3 EITHER.
000520*                         RAW-PARMS VIEW STILL COMES OUT TO 13
000530*                         BYTES, SO NO WIDTH CHANGE NEEDED THERE.
000540*                         ALSO PULLED THE CALL-COUNTER OUT TO ITS
000550*                         OWN 77-LEVEL ITEM.
000560*================================================================
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS DIGIT-CLASS IS "0" THRU "9"
000620     UPSI-0 ON  STATUS IS DEBUG-SW-ON
000630            OFF STATUS IS DEBUG-SW-OFF.
000640
000650 DATA DIVISION.
000660 WORKING-STORAGE SECTION.
000670 01  RATE-DISPLAY-AREA.
000680     05  DISP-PASS            PIC ZZZZZZZZ9.
000690     05  DISP-TOTAL           PIC ZZZZZZZZ9.
000700     05  DISP-RATE            PIC ZZ9.99.
000710
000720*----------------------------------------------------------------
000730*WHOLE-NUMBER/DECIMAL SPLIT VIEW OF THE RATE JUST CALCULATED,
000740*FOR THE DEBUG TRACE LINE BELOW - SAME BYTE-SPLIT IDIOM THE
000750*CSVUNPVT SCALE-SCORE VALIDATOR USES.
000760*----------------------------------------------------------------
000770*COUNTS HOW MANY TIMES STATAGGR HAS CALLED THIS SUBPROGRAM IN
000780*THE CURRENT RUN - SHOWN ON THE DEBUG TRACE LINE ONLY.            CST-0233
000790*----------------------------------------------------------------
000800 77  CALL-COUNT               PIC 9(05) COMP VALUE ZERO.       CST-0233
000810 01  RATE-SPLIT-WORK.
000820     05  RATE-WHOLE-PART      PIC 9(03).
000830     05  RATE-DECIMAL-PART    PIC 9(02).
000840 01  RATE-SPLIT-ALT REDEFINES RATE-SPLIT-WORK.              CST-0154
000850     05  RATE-SPLIT-DIGITS    PIC 9(05).
000860
000870*----------------------------------------------------------------
000880*SINGLE-STRING VIEW OF THE DISPLAY AREA - ONE MOVE/DISPLAY OF
000890*THE WHOLE LINE INSTEAD OF THREE WHEN THE CONSOLE TRACE IS
000900*REDIRECTED TO THE BATCH LOG FOR THE ANALYST.
000910*----------------------------------------------------------------
000920 01  RATE-DISPLAY-ALT REDEFINES RATE-DISPLAY-AREA.          CST-0154
000930     05  DISP-ALL             PIC X(24).
000940
000950 LINKAGE SECTION.
000960 01  RATE-PARMS.
000970     05  PASS-COUNT           PIC S9(9) COMP.                  CST-0233
000980     05  TOTAL-COUNT          PIC S9(9) COMP.                  CST-0233
000990     05  RATE-OUT             PIC S9(3)V9(2).                  CST-0233
001000*----------------------------------------------------------------
001010*RAW-BYTES VIEW OF THE WHOLE LINKAGE AREA, USED ONLY WHEN
001020*UPSI-0 IS ON TO DUMP THE CALL PARAMETERS AS RECEIVED.
001030*----------------------------------------------------------------
001040 01  RATE-PARMS-ALT REDEFINES RATE-PARMS.                   CST-0154
001050     05  RATE-PARMS-RAW       PIC X(13).
001060
001070 PROCEDURE DIVISION
001080     USING PASS-COUNT TOTAL-COUNT RATE-OUT.
001090*RATE-VALUE = ROUND(PASSING / TOTAL * 100, 2 DECIMAL PLACES);
001100*0.00 WHEN TOTAL IS ZERO FOR A CELL
001110 100-CALCULATE-PASS-RATE.
001120     ADD 1 TO CALL-COUNT.                                      CST-0233
001130     IF TOTAL-COUNT = 0
001140         MOVE 0 TO RATE-OUT                                    CST-0151
001150     ELSE
001160         COMPUTE RATE-OUT ROUNDED =
001170             (PASS-COUNT / TOTAL-COUNT) * 100
001180     END-IF.
001190     IF DEBUG-SW-ON
001200         MOVE PASS-COUNT  TO DISP-PASS
001210         MOVE TOTAL-COUNT TO DISP-TOTAL
001220         MOVE RATE-OUT    TO DISP-RATE
001230         DISPLAY "DBG - RATECALC " DISP-ALL
001240         MOVE RATE-OUT TO RATE-WHOLE-PART
001250         COMPUTE RATE-DECIMAL-PART =
001260             (RATE-OUT - RATE-WHOLE-PART) * 100
001270         DISPLAY "DBG - RATECALC WHOLE/DECIMAL "
001280                 RATE-SPLIT-DIGITS
001290         DISPLAY "DBG - RATECALC RAW PARMS " RATE-PARMS-RAW
001300         DISPLAY "DBG - RATECALC CALL COUNT " CALL-COUNT       CST-0233
001310     END-IF.
001320     GOBACK.
001330
001340 END PROGRAM RATECALC.
001350
