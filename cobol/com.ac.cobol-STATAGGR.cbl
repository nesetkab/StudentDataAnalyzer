000100*================================================================
000110*COURSE:CST8283 BUSINESS PROGRAMMING
000120*PROFESSOR:MEL SANSCHAGRIN
000130*GROUP MEMBERS: WEI YU, ZIYIN YAN, CHUN XIA LI, DING SUN,
000140*JINGSHAN GUAN
000150*DESCRIPTION:
000160*THIS PROGRAM READS THE UNPIVOTED SUBJECT-WORK-FILE PRODUCED BY
000170*CSVUNPVT AND PRODUCES THE SIX-SECTION STUDENT ASSESSMENT
000180*SUMMARY REPORT - PERFORMANCE-LEVEL DISTRIBUTION, AVERAGE SCALE
000190*SCORE BY SUBJECT, AVERAGE SCALE SCORE BY SPECIAL-ED STATUS,
000200*PASSING COUNT, PASS RATE, AND AVERAGE SCALE SCORE BY
000210*DEMOGRAPHIC.  EACH SECTION IS BUILT AS ITS OWN IN-MEMORY
000220*GROUP-BY TABLE SO THE WORK FILE IS ONLY EVER READ ONCE.
000230*================================================================
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID. STATAGGR.
000260 AUTHOR. WEI YU.
000270 INSTALLATION. ACADEMIC COMPUTING CENTER.
000280 DATE-WRITTEN. 04-MAR-1994.
000290 DATE-COMPILED.
000300 SECURITY. UNCLASSIFIED - EDUCATION DIVISION REPORTING ONLY.
000310
000320*================================================================
000330*CHANGE LOG
000340*DATE       BY   TICKET    DESCRIPTION
000350*---------- ---- --------- ------------------------------------
000360*1994-03-04 WYU  CST-0118  ORIGINAL PROGRAM.  REPLACES THE OLD
000370*                         CAL-AVERAGE TUITION/COURSE-AVERAGE
000380*                         REPORT - SAME "LOAD A TABLE, SEARCH IT
000390*                         FOR EACH DETAIL RECORD" SHAPE, NEW
000400*                         SIX-SECTION STATISTICAL REPORT.
000410*1994-04-11 WYU  CST-0120  ADDED THE PERFORMANCE-LEVEL
000420*                         DISTRIBUTION SECTION (YEAR/SUBJECT/
000430*                         LEVEL COUNTS).
000440*1994-07-02 ZYN  CST-0123  ADDED AVERAGE-SCALE-SCORE-BY-SUBJECT
000450*                         AND AVERAGE-SCALE-SCORE-BY-SPECIAL-ED
000460*                         SECTIONS.
000470*1995-01-19 ZYN  CST-0131  ADDED PASSING-COUNT SECTION.  PASSING
000480*                         COUNT AND THE YEAR/SUBJECT TOTAL COUNT
000490*                         SHARE ONE TABLE SO THE PASS-RATE
000500*                         SECTION BELOW DOES NOT NEED A SEVENTH
000510*                         PASS OVER THE WORK FILE.
000520*1995-03-02 CXL  CST-0134  ADDED PASS-RATE SECTION, CALLING THE
000530*                         NEW RATECALC SUBPROGRAM PER CELL.
000540*                         ZERO-TOTAL CELLS ARE OMITTED, NOT
000550*                         WRITTEN AS 0.00 - SEE RATECALC ALSO.
000560*1995-11-20 ZYN  CST-0142  ADDED THE PARAMETERIZED AVERAGE-BY-
000570*                         DEMOGRAPHIC SECTION (ETHNICITY,
000580*                         GENDER, GRADE, OVERALL PERFORMANCE)
000590*                         WITH THE REQUIRED YEAR/STUDENT-ID
000600*                         DEDUP PASS AHEAD OF IT.
000610*1996-06-21 CXL  CST-0151  REPORT LINES NOW WRITTEN IN YEAR-THEN-
000620*                         BREAKDOWN-KEY ORDER - BORROWED THE
000630*                         TABLE-SORT TECHNIQUE FROM THE OLD
000640*                         ACCOUNT-AGING JOB RATHER THAN HAND-
000650*                         ROLLING A BUBBLE SORT FOR SIX TABLES.
000660*1998-09-09 DSN  CST-0177  Y2K - ALL YEAR FIELDS IN THE WORKING-
000670*                         STORAGE TABLES WIDENED TO 9(4) TO
000680*                         MATCH THE WIDENED SUBJWORK/SUMRPT
000690*                         COPYBOOKS.
000700*2003-05-28 JSG  CST-0210  NO CHANGE TO THE AGGREGATION LOGIC -
000710*                         ELA-PASSING-IND IS STILL THE ONLY
000720*                         PASSING TEST THIS PROGRAM KNOWS ABOUT.
000730*                         WILL PICK UP MATH-PASSING-IND ALSO IF
000740*                         THE ANALYST EVER ASKS FOR A COMBINED
000750*                         PASSING DEFINITION - NOT TODAY.
000760*2004-11-08 RVM  CST-0233  TOTAL-SCORE/SCALE-SCORE FIELDS IN ALL
000770*                         SIX WORKING-STORAGE TABLES AND THE
000780*                         RATECALC CALL-INTERFACE AREA CHANGED
000790*                         BACK TO ZONED DISPLAY - NOBODY ELSE ON
000800*                         THIS JOB PACKS A NUMERIC FIELD, SO THEY
000810*                         SHOULD NOT HAVE BEEN COMP-3 EITHER.
000820*                         ALSO PULLED THE DEMO-SELECTOR SUBSCRIPT
000830*                         OUT OF SUBSCRIPTS-AREA TO ITS OWN
000840*                         77-LEVEL ITEM, AND ADDED A RAW-BYTES
000850*                         REDEFINES OVER THE CALL-INTERFACE AREA
000860*                         TO MATCH RATECALC'S DEBUG CONVENTION.
000870*================================================================
000880 ENVIRONMENT DIVISION.
000890 CONFIGURATION SECTION.
000900 SPECIAL-NAMES.
000910     C01 IS TOP-OF-FORM
000920     CLASS DIGIT-CLASS IS "0" THRU "9"
000930     UPSI-0 ON  STATUS IS DEBUG-SW-ON
000940            OFF STATUS IS DEBUG-SW-OFF.
000950
000960 INPUT-OUTPUT SECTION.
000970 FILE-CONTROL.
000980     SELECT SUBJECT-WORK-FILE-IN
000990         ASSIGN TO SUBJWORK
001000             ORGANIZATION IS SEQUENTIAL
001010                 FILE STATUS IS WORK-FILE-STAT.
001020
001030     SELECT SUMMARY-REPORT-FILE
001040         ASSIGN TO SUMRPT
001050             ORGANIZATION IS SEQUENTIAL
001060                 FILE STATUS IS RPT-FILE-STAT.
001070
001080*================================================================
001090*SUBJECT-WORK-FILE-IN IS THE UNPIVOTED OUTPUT OF CSVUNPVT - ONE
001100*RECORD PER STUDENT PER SUBJECT AREA.  SUMMARY-REPORT-FILE IS
001110*WRITTEN ONE LOGICAL REPORT LINE PER AGGREGATION CELL, SECTION
001120*BY SECTION, EACH SECTION IN YEAR-THEN-BREAKDOWN-KEY ORDER.
001130*================================================================
001140 DATA DIVISION.
001150 FILE SECTION.
001160*ONE FD LINE PER FILE - THE RECORD LAYOUTS THEMSELVES LIVE IN THE
001170*SHARED COPYBOOKS SO CSVUNPVT AND THIS PROGRAM NEVER DRIFT APART
001180*ON FIELD WIDTHS.
001190 FD  SUBJECT-WORK-FILE-IN.
001200     COPY "com.ac.cobol-SUBJWORK.cpy".
001210
001220 FD  SUMMARY-REPORT-FILE.
001230     COPY "com.ac.cobol-SUMRPT.cpy".
001240
001250 WORKING-STORAGE SECTION.
001260
001270*Control areas
001280*END-OF-FILE AND TABLE-SEARCH FLAGS, PLUS THE TWO FILE-STATUS
001290*BYTES - THIS PROGRAM ABENDS VIA GOBACK/STOP RUN ON A BAD STATUS
001300*RATHER THAN AN ABORT PARAGRAPH, SINCE A WORK FILE OR REPORT
001310*FILE OPEN FAILURE HERE MEANS THE WHOLE BATCH ALREADY FAILED.
001320 01  FLAGS-WORKING-FIELDS.
001330     05  EOF-FLAG             PIC X(3)    VALUE "NO ".
001340     05  FOUND-FLAG           PIC X(3)    VALUE "NO ".
001350     05  WORK-FILE-STAT       PIC X(2).
001360     05  RPT-FILE-STAT        PIC X(2).
001370     05  FILLER                  PIC X(5).
001380
001390*RECORD/LINE COUNTS AND PER-SECTION TABLE OCCURRENCE COUNTS -
001400*ALL COMP, NONE OF THEM EVER GO TO THE REPORT FILE DIRECTLY.
001410 01  COUNTERS-AREA COMP.
001420     05  REC-COUNT            PIC 9(7).
001430     05  RPT-OUT-COUNT        PIC 9(7).
001440     05  SUBJ-COUNT           PIC 9(4).
001450     05  DIST-COUNT           PIC 9(4).
001460     05  AVG-SUBJ-COUNT       PIC 9(4).
001470     05  AVG-SPED-COUNT       PIC 9(4).
001480     05  PASS-CNT-COUNT       PIC 9(4).
001490     05  DEDUP-COUNT          PIC 9(4).
001500     05  DEMO-COUNT           PIC 9(4).
001510     05  FILLER                  PIC X(4) COMP.
001520
001530*ONE SUBSCRIPT PER TABLE SO NESTED PERFORM...VARYING LOOPS ACROSS
001540*TWO SECTIONS NEVER STEP ON EACH OTHER'S INDEX.
001550 01  SUBSCRIPTS-AREA COMP.
001560     05  SUBJ-SUB                  PIC 9(4).
001570     05  DIST-SUB                  PIC 9(4).
001580     05  AVGSUBJ-SUB                  PIC 9(4).
001590     05  AVGSPED-SUB                  PIC 9(4).
001600     05  PASSCNT-SUB                  PIC 9(4).
001610     05  DEDUP-SUB                  PIC 9(4).
001620     05  DEMO-SUB                  PIC 9(4).
001630     05  FILLER                  PIC 9(3) COMP.
001640 77  DEMO-SELECTOR-SUB             PIC 9(1) COMP.
001650
001660*----------------------------------------------------------------
001670*DEMOGRAPHIC-SELECTOR TABLE - THE FOUR DIMENSIONS THE AVERAGE-
001680*BY-DEMOGRAPHIC SECTION IS RUN FOR, IN THE ORDER THE ANALYST
001690*WANTS THEM ON THE REPORT.  LOADED AT COMPILE TIME THROUGH THE
001700*REDEFINES BELOW, THE SAME WAY CSVUNPVT LOADS ITS HEADER TABLE.
001710*----------------------------------------------------------------
001720 01  DEMO-SELECTOR-LIST.
001730     05  FILLER  PIC X(40) VALUE "ETHNICITY".
001740     05  FILLER  PIC X(40) VALUE "GENDER".
001750     05  FILLER  PIC X(40) VALUE "GRADE LEVEL".
001760     05  FILLER  PIC X(40) VALUE "OVERALL PERFORMANCE".
001770 01  DEMO-SELECTOR-TBL REDEFINES DEMO-SELECTOR-LIST.
001780     05  DEMO-SELECTOR-NAME   PIC X(40) OCCURS 4 TIMES.
001790
001800 01  CURRENT-DEMO-VALUE       PIC X(40).
001810
001820*----------------------------------------------------------------
001830*DEDUP-CANDIDATE-KEY - ALTERNATE STRING VIEW OF THE (YEAR,
001840*STUDENT-ID) PAIR BEING TESTED AGAINST THE DEDUP TABLE, FOR THE
001850*DEBUG TRACE LINE BELOW (ONE MOVE/DISPLAY INSTEAD OF TWO).
001860*----------------------------------------------------------------
001870 01  CANDIDATE-KEY.
001880     05  CAND-YEAR            PIC 9(4).
001890     05  CAND-STUDENT-ID      PIC X(20).
001900 01  CANDIDATE-KEY-ALT REDEFINES CANDIDATE-KEY.
001910     05  CAND-KEY-STRING      PIC X(24).
001920
001930*----------------------------------------------------------------
001940*SUBJECT-WORK TABLE - THE WHOLE WORK FILE, LOADED ONCE SO EACH
001950*OF THE SIX SECTIONS BELOW CAN SCAN IT AS MANY TIMES AS IT
001960*NEEDS WITHOUT RE-OPENING SUBJECT-WORK-FILE-IN.  NOT A COPY OF
001970*SUBJWORK.CPY - THE FIELD NAMES CARRY THE SUBJ- PREFIX SO THEY
001980*DO NOT COLLIDE WITH THE FD RECORD'S OWN FIELD NAMES.
001990*----------------------------------------------------------------
002000 01  SUBJ-AREA.
002010     05  SUBJ-ENTRY OCCURS 4000 TIMES.
002020         10  SUBJ-STUDENT-ID           PIC X(20).
002030         10  SUBJ-SPECIAL-ED-IND       PIC X(01).
002040         10  SUBJ-SCALE-SCORE          PIC S9(5)V9(1).            CST-0233
002050         10  SUBJ-OVERALL-PERFORMANCE  PIC X(30).
002060         10  SUBJ-ETHNICITY            PIC X(30).
002070         10  SUBJ-GENDER               PIC X(10).
002080         10  SUBJ-GRADE-LEVEL          PIC X(10).
002090         10  SUBJ-ASSESSMENT-YEAR      PIC 9(4).                  CST-0177
002100         10  SUBJ-SUBJECT-AREA         PIC X(40).
002110         10  SUBJ-SUBJECT-PERF-LEVEL   PIC X(30).
002120         10  SUBJ-ELA-PASSING-IND      PIC X(01).
002130         10  FILLER                  PIC X(03).
002140
002150*----------------------------------------------------------------
002160*SECTION 1 TABLE - PERFORMANCE-LEVEL DISTRIBUTION BY YEAR,
002170*SUBJECT AND LEVEL.  SIZED FOR THE TABLE-SORT IN 411- BELOW.
002180*----------------------------------------------------------------
002190 01  DIST-AREA.
002200     05  DIST-ENTRY OCCURS 1 TO 800 TIMES
002210             DEPENDING ON DIST-COUNT.
002220         10  DIST-YEAR                  PIC 9(4).                 CST-0177
002230         10  DIST-SUBJECT               PIC X(40).
002240         10  DIST-LEVEL                 PIC X(30).
002250         10  DIST-TALLY                 PIC 9(7) COMP.
002260         10  FILLER                   PIC X(03).
002270
002280*----------------------------------------------------------------
002290*SECTION 2 TABLE - AVERAGE SCALE SCORE BY YEAR AND SUBJECT.
002300*----------------------------------------------------------------
002310 01  AVG-SUBJ-AREA.
002320     05  AVGSUBJ-ENTRY OCCURS 1 TO 100 TIMES
002330             DEPENDING ON AVG-SUBJ-COUNT.
002340         10  AVGSUBJ-YEAR                  PIC 9(4).              CST-0177
002350         10  AVGSUBJ-SUBJECT               PIC X(40).
002360         10  AVGSUBJ-TALLY                 PIC 9(7) COMP.
002370         10  AVGSUBJ-TOTAL-SCORE           PIC S9(7)V9(1).        CST-0233
002380         10  FILLER                   PIC X(03).
002390
002400*----------------------------------------------------------------
002410*SECTION 3 TABLE - AVERAGE SCALE SCORE BY SPECIAL-ED STATUS,
002420*YEAR AND SUBJECT.
002430*----------------------------------------------------------------
002440 01  AVG-SPED-AREA.
002450     05  AVGSPED-ENTRY OCCURS 1 TO 200 TIMES
002460             DEPENDING ON AVG-SPED-COUNT.
002470         10  AVGSPED-SPED-IND              PIC X(01).
002480         10  AVGSPED-YEAR                  PIC 9(4).              CST-0177
002490         10  AVGSPED-SUBJECT               PIC X(40).
002500         10  AVGSPED-TALLY                 PIC 9(7) COMP.
002510         10  AVGSPED-TOTAL-SCORE           PIC S9(7)V9(1).        CST-0233
002520         10  FILLER                   PIC X(03).
002530
002540*----------------------------------------------------------------
002550*SECTION 4/5 TABLE - PASSING COUNT AND TOTAL COUNT BY YEAR AND
002560*SUBJECT.  ONE TABLE SERVES BOTH THE PASSING-COUNT REPORT AND
002570*THE PASS-RATE REPORT, PER THE 1995-01-19 CHANGE ABOVE.
002580*----------------------------------------------------------------
002590 01  PASS-CNT-AREA.
002600     05  PASSCNT-ENTRY OCCURS 1 TO 100 TIMES
002610             DEPENDING ON PASS-CNT-COUNT.
002620         10  PASSCNT-YEAR                  PIC 9(4).              CST-0177
002630         10  PASSCNT-SUBJECT               PIC X(40).
002640         10  PASSCNT-TOTAL-COUNT           PIC 9(7) COMP.
002650         10  PASSCNT-PASS-COUNT            PIC 9(7) COMP.
002660         10  FILLER                   PIC X(03).
002670
002680*----------------------------------------------------------------
002690*SECTION 6 DEDUP TABLE - ONE ENTRY PER (YEAR, STUDENT-ID), FIRST
002700*RECORD ENCOUNTERED WINS.  BUILT ONCE, THEN RE-GROUPED BELOW
002710*FOR EACH OF THE FOUR DEMOGRAPHIC SELECTORS IN TURN.
002720*----------------------------------------------------------------
002730 01  DEDUP-AREA.
002740     05  DEDUP-ENTRY OCCURS 1 TO 4000 TIMES
002750             DEPENDING ON DEDUP-COUNT.
002760         10  DEDUP-YEAR                  PIC 9(4).                CST-0177
002770         10  DEDUP-STUDENT-ID            PIC X(20).
002780         10  DEDUP-ETHNICITY             PIC X(30).
002790         10  DEDUP-GENDER                PIC X(10).
002800         10  DEDUP-GRADE-LEVEL           PIC X(10).
002810         10  DEDUP-OVERALL-PERF          PIC X(30).
002820         10  DEDUP-SCALE-SCORE           PIC S9(5)V9(1).          CST-0233
002830         10  FILLER                   PIC X(03).
002840
002850*----------------------------------------------------------------
002860*SECTION 6 AGGREGATION TABLE - RESET AND REBUILT ONCE PER
002870*DEMOGRAPHIC SELECTOR FROM THE DEDUP TABLE ABOVE.
002880*----------------------------------------------------------------
002890 01  DEMO-AREA.
002900     05  DEMO-ENTRY OCCURS 1 TO 500 TIMES
002910             DEPENDING ON DEMO-COUNT.
002920         10  DEMO-YEAR                  PIC 9(4).                 CST-0177
002930         10  DEMO-VALUE                 PIC X(40).
002940         10  DEMO-TALLY                 PIC 9(7) COMP.
002950         10  DEMO-TOTAL-SCORE           PIC S9(7)V9(1).           CST-0233
002960         10  FILLER                   PIC X(03).
002970
002980*----------------------------------------------------------------
002990*RATECALC CALL-INTERFACE WORK AREA - STAGED SEPARATELY FROM
003000*PASSCNT-TOTAL-COUNT/PASSCNT-PASS-COUNT SO THE FIELDS PASSED ON THE CALL
003010*MATCH RATECALC'S LINKAGE SECTION USAGE EXACTLY.
003020*----------------------------------------------------------------
003030 01  RATECALC-INTERFACE.
003040     05  CALL-PASS-COUNT       PIC S9(9) COMP.                 CST-0233
003050     05  CALL-TOTAL-COUNT      PIC S9(9) COMP.                 CST-0233
003060     05  CALL-RATE-OUT         PIC S9(3)V9(2).                 CST-0233
003070     05  FILLER                   PIC X(03).
003080*----------------------------------------------------------------
003090*RAW-BYTES VIEW OF THE CALL-INTERFACE AREA, USED ONLY WHEN
003100*UPSI-0 IS ON TO DUMP THE CELL'S CALL ARGUMENTS TO THE CONSOLE -
003110*SAME DEBUG IDIOM RATECALC USES ON ITS OWN LINKAGE AREA.          CST-0233
003120*----------------------------------------------------------------
003130 01  RATECALC-INTERFACE-ALT REDEFINES RATECALC-INTERFACE.   CST-0233
003140     05  CALL-INTERFACE-RAW   PIC X(16).                       CST-0233
003150
003160 PROCEDURE DIVISION.
003170*CREATE THE STUDENT ASSESSMENT SUMMARY REPORT
003180 100-CREATE-SUMMARY-REPORT.
003190     PERFORM 200-PRODUCE-SUMMARY-REPORT.
003200     STOP RUN.
003210
003220 200-PRODUCE-SUMMARY-REPORT.
003230     PERFORM 300-INIT-STAT-ANALYSIS.
003240     PERFORM 410-BUILD-DIST-TABLE.
003250     PERFORM 411-WRITE-DIST-REPORT.
003260     PERFORM 420-BUILD-AVG-SUBJ-TABLE.
003270     PERFORM 421-WRITE-AVG-SUBJ-REPORT.
003280     PERFORM 430-BUILD-AVG-SPED-TABLE.
003290     PERFORM 431-WRITE-AVG-SPED-REPORT.
003300     PERFORM 440-BUILD-PASS-CNT-TABLE.
003310     PERFORM 441-WRITE-PASS-CNT-REPORT.
003320     PERFORM 450-WRITE-PASS-RATE-REPORT.
003330     PERFORM 460-DEDUPE-STUDENT-YEAR.
003340     PERFORM 465-RUN-ALL-DEMO-SELECTORS.
003350     PERFORM 480-TERMINATE-STAT-ANALYSIS.
003360
003370*OPEN, ZERO THE COUNTERS, PRIME THE READ, THEN LOAD THE ENTIRE
003380*WORK FILE INTO SUBJ-AREA BEFORE ANY OF THE SIX REPORT
003390*SECTIONS START - NONE OF THEM TOUCH SUBJECT-WORK-FILE-IN AGAIN.
003400 300-INIT-STAT-ANALYSIS.
003410     PERFORM 301-OPEN-FILES.
003420     PERFORM 302-INIT-COUNTERS-AND-FLAGS.
003430     PERFORM 303-READ-SUBJECT-WORK-FILE.
003440     PERFORM 310-LOAD-SUBJECT-WORK-TABLE
003450         UNTIL EOF-FLAG = "YES".
003460
003470 301-OPEN-FILES.
003480     OPEN INPUT  SUBJECT-WORK-FILE-IN
003490          OUTPUT SUMMARY-REPORT-FILE.
003500
003510 302-INIT-COUNTERS-AND-FLAGS.
003520     INITIALIZE COUNTERS-AREA.
003530     MOVE "NO " TO EOF-FLAG.
003540
003550*PERFORMED ONCE TO PRIME THE LOOP, THEN AGAIN FROM THE TAIL OF
003560*310- BELOW FOR EVERY SUBSEQUENT RECORD - THE USUAL READ-AHEAD
003570*SHAPE THIS SHOP USES FOR A SEQUENTIAL LOAD LOOP.
003580 303-READ-SUBJECT-WORK-FILE.
003590     READ SUBJECT-WORK-FILE-IN
003600         AT END MOVE "YES" TO EOF-FLAG
003610         NOT AT END ADD 1 TO REC-COUNT
003620     END-READ.
003630
003640*COPY EACH WORK-FILE RECORD INTO THE SUBJ-ENTRY TABLE ENTRY AND
003650*READ THE NEXT ONE - THE FULL SUBJECT LIST NEVER LEAVES MEMORY
003660 310-LOAD-SUBJECT-WORK-TABLE.
003670     ADD 1 TO SUBJ-COUNT.
003680     MOVE STUDENT-ID          TO SUBJ-STUDENT-ID(SUBJ-COUNT).
003690     MOVE SPECIAL-ED-IND      TO
003700             SUBJ-SPECIAL-ED-IND(SUBJ-COUNT).
003710     MOVE SCALE-SCORE         TO
003720             SUBJ-SCALE-SCORE(SUBJ-COUNT).
003730     MOVE OVERALL-PERFORMANCE TO
003740             SUBJ-OVERALL-PERFORMANCE(SUBJ-COUNT).
003750     MOVE ETHNICITY           TO SUBJ-ETHNICITY(SUBJ-COUNT).
003760     MOVE GENDER              TO SUBJ-GENDER(SUBJ-COUNT).
003770     MOVE GRADE-LEVEL         TO SUBJ-GRADE-LEVEL(SUBJ-COUNT).
003780     MOVE ASSESSMENT-YEAR     TO
003790             SUBJ-ASSESSMENT-YEAR(SUBJ-COUNT).
003800     MOVE SUBJECT-AREA        TO
003810             SUBJ-SUBJECT-AREA(SUBJ-COUNT).
003820     MOVE SUBJECT-PERF-LEVEL  TO
003830             SUBJ-SUBJECT-PERF-LEVEL(SUBJ-COUNT).
003840     MOVE ELA-PASSING-IND     TO
003850             SUBJ-ELA-PASSING-IND(SUBJ-COUNT).
003860     PERFORM 303-READ-SUBJECT-WORK-FILE.
003870
003880*----------------------------------------------------------------
003890*SECTION 1 - PERFORMANCE-LEVEL DISTRIBUTION
003900*----------------------------------------------------------------
003910 410-BUILD-DIST-TABLE.
003920     PERFORM 412-FIND-OR-ADD-DIST-ENTRY
003930         VARYING SUBJ-SUB FROM 1 BY 1 UNTIL SUBJ-SUB > SUBJ-COUNT.
003940
003950 411-WRITE-DIST-REPORT.
003960     IF DIST-COUNT > 0
003970         SORT DIST-ENTRY ASCENDING KEY DIST-YEAR DIST-SUBJECT     CST-0151
003980             DIST-LEVEL                                           CST-0151
003990         PERFORM 415-WRITE-ONE-DIST-LINE
004000             VARYING DIST-SUB FROM 1 BY 1
004010                 UNTIL DIST-SUB > DIST-COUNT
004020     END-IF.
004030
004040*FULL SCAN OF THE TABLE BUILT SO FAR - NO EARLY EXIT, SAME AS
004050*THE OLD CAL-AVERAGE PROGRAM-TABLE SEARCH ROUTINE
004060 412-FIND-OR-ADD-DIST-ENTRY.
004070     MOVE "NO " TO FOUND-FLAG.
004080     PERFORM 413-SCAN-ONE-DIST-ENTRY
004090         VARYING DIST-SUB FROM 1 BY 1 UNTIL DIST-SUB > DIST-COUNT.
004100     IF FOUND-FLAG = "NO "
004110         PERFORM 414-ADD-NEW-DIST-ENTRY
004120     END-IF.
004130
004140*YEAR/SUBJECT/LEVEL ALL HAVE TO MATCH BEFORE THIS COUNTS AS THE
004150*SAME CELL - A DIFFERENT LEVEL FOR THE SAME YEAR/SUBJECT IS A
004160*SEPARATE DISTRIBUTION ROW BY DEFINITION.
004170 413-SCAN-ONE-DIST-ENTRY.
004180     IF DIST-YEAR(DIST-SUB)    = SUBJ-ASSESSMENT-YEAR(SUBJ-SUB)
004190         AND DIST-SUBJECT(DIST-SUB) = SUBJ-SUBJECT-AREA(SUBJ-SUB)
004200         AND DIST-LEVEL(DIST-SUB)   = SUBJ-SUBJECT-PERF-LEVEL(SUBJ-SUB)
004210         ADD 1 TO DIST-TALLY(DIST-SUB)
004220         MOVE "YES" TO FOUND-FLAG
004230     END-IF.
004240
004250 414-ADD-NEW-DIST-ENTRY.
004260     ADD 1 TO DIST-COUNT.
004270     MOVE SUBJ-ASSESSMENT-YEAR(SUBJ-SUB)
004280         TO DIST-YEAR(DIST-COUNT).
004290     MOVE SUBJ-SUBJECT-AREA(SUBJ-SUB)
004300         TO DIST-SUBJECT(DIST-COUNT).
004310     MOVE SUBJ-SUBJECT-PERF-LEVEL(SUBJ-SUB)
004320         TO DIST-LEVEL(DIST-COUNT).
004330     MOVE 1 TO DIST-TALLY(DIST-COUNT).
004340
004350 415-WRITE-ONE-DIST-LINE.
004360     MOVE SPACES TO SUMMARY-REPORT-RECORD.
004370     MOVE "DIST    " TO REPORT-ID.
004380     MOVE DIST-YEAR(DIST-SUB)    TO YEAR-KEY.
004390     MOVE DIST-SUBJECT(DIST-SUB) TO GROUP-KEY-1.
004400     MOVE DIST-LEVEL(DIST-SUB)   TO GROUP-KEY-3.
004410     MOVE DIST-TALLY(DIST-SUB)   TO COUNT-VALUE.
004420     WRITE SUMMARY-REPORT-RECORD.
004430     ADD 1 TO RPT-OUT-COUNT.
004440
004450*----------------------------------------------------------------
004460*SECTION 2 - AVERAGE SCALE SCORE BY SUBJECT.  EVERY SUBJECT
004470*RECORD COUNTS - THE SCALE SCORE IS DELIBERATELY REPEATED ON
004480*ALL FOUR OF A STUDENT'S SUBJECT ROWS, SO THIS IS NOT DEDUPED.
004490*----------------------------------------------------------------
004500 420-BUILD-AVG-SUBJ-TABLE.
004510     PERFORM 422-FIND-OR-ADD-AVG-SUBJ-ENTRY
004520         VARYING SUBJ-SUB FROM 1 BY 1 UNTIL SUBJ-SUB > SUBJ-COUNT.
004530
004540 421-WRITE-AVG-SUBJ-REPORT.
004550     IF AVG-SUBJ-COUNT > 0
004560         SORT AVGSUBJ-ENTRY ASCENDING KEY AVGSUBJ-YEAR            CST-0151
004570             AVGSUBJ-SUBJECT                                      CST-0151
004580         PERFORM 425-WRITE-ONE-AVG-SUBJ-LINE
004590             VARYING AVGSUBJ-SUB FROM 1 BY 1
004600                 UNTIL AVGSUBJ-SUB > AVG-SUBJ-COUNT
004610     END-IF.
004620
004630*SAME FULL-SCAN-EVERY-TIME SEARCH AS THE DISTRIBUTION TABLE
004640*ABOVE - THE TABLE NEVER RUNS LONG ENOUGH (ONE ENTRY PER YEAR/
004650*SUBJECT COMBINATION) TO JUSTIFY AN INDEXED OR BINARY SEARCH.
004660 422-FIND-OR-ADD-AVG-SUBJ-ENTRY.
004670     MOVE "NO " TO FOUND-FLAG.
004680     PERFORM 423-SCAN-ONE-AVG-SUBJ-ENTRY
004690         VARYING AVGSUBJ-SUB FROM 1 BY 1
004700             UNTIL AVGSUBJ-SUB > AVG-SUBJ-COUNT.
004710     IF FOUND-FLAG = "NO "
004720         PERFORM 424-ADD-NEW-AVG-SUBJ-ENTRY
004730     END-IF.
004740
004750*ADDS THE SUBJECT ROW'S OWN SCALE SCORE INTO THE CELL TOTAL ON
004760*EVERY MATCH - THE AVERAGE IS COMPUTED ONCE AT WRITE TIME, NOT
004770*KEPT RUNNING, SO A RUNNING-AVERAGE ROUNDING DRIFT CAN'T CREEP IN.
004780 423-SCAN-ONE-AVG-SUBJ-ENTRY.
004790     IF AVGSUBJ-YEAR(AVGSUBJ-SUB)    = SUBJ-ASSESSMENT-YEAR(SUBJ-SUB)
004800         AND AVGSUBJ-SUBJECT(AVGSUBJ-SUB) = SUBJ-SUBJECT-AREA(SUBJ-SUB)
004810         ADD 1 TO AVGSUBJ-TALLY(AVGSUBJ-SUB)
004820         ADD SUBJ-SCALE-SCORE(SUBJ-SUB)
004830             TO AVGSUBJ-TOTAL-SCORE(AVGSUBJ-SUB)
004840         MOVE "YES" TO FOUND-FLAG
004850     END-IF.
004860
004870 424-ADD-NEW-AVG-SUBJ-ENTRY.
004880     ADD 1 TO AVG-SUBJ-COUNT.
004890     MOVE SUBJ-ASSESSMENT-YEAR(SUBJ-SUB)
004900         TO AVGSUBJ-YEAR(AVG-SUBJ-COUNT).
004910     MOVE SUBJ-SUBJECT-AREA(SUBJ-SUB)
004920         TO AVGSUBJ-SUBJECT(AVG-SUBJ-COUNT).
004930     MOVE 1 TO AVGSUBJ-TALLY(AVG-SUBJ-COUNT).
004940     MOVE SUBJ-SCALE-SCORE(SUBJ-SUB)
004950         TO AVGSUBJ-TOTAL-SCORE(AVG-SUBJ-COUNT).
004960
004970*AVG-VALUE IS ZONED DISPLAY WITH ONE DECIMAL, SAME AS THE
004980*SCALE SCORE ITSELF, SO THE REPORT NEVER SHOWS MORE PRECISION
004990*THAN THE SOURCE DATA ACTUALLY CARRIED.
005000 425-WRITE-ONE-AVG-SUBJ-LINE.
005010     MOVE SPACES TO SUMMARY-REPORT-RECORD.
005020     MOVE "AVGSUBJ " TO REPORT-ID.
005030     MOVE AVGSUBJ-YEAR(AVGSUBJ-SUB)    TO YEAR-KEY.
005040     MOVE AVGSUBJ-SUBJECT(AVGSUBJ-SUB) TO GROUP-KEY-1.
005050     COMPUTE AVG-VALUE ROUNDED =
005060         AVGSUBJ-TOTAL-SCORE(AVGSUBJ-SUB) / AVGSUBJ-TALLY(AVGSUBJ-SUB).
005070     WRITE SUMMARY-REPORT-RECORD.
005080     ADD 1 TO RPT-OUT-COUNT.
005090
005100*----------------------------------------------------------------
005110*SECTION 3 - AVERAGE SCALE SCORE BY SPECIAL-ED STATUS
005120*----------------------------------------------------------------
005130 430-BUILD-AVG-SPED-TABLE.
005140     PERFORM 432-FIND-OR-ADD-AVG-SPED-ENTRY
005150         VARYING SUBJ-SUB FROM 1 BY 1 UNTIL SUBJ-SUB > SUBJ-COUNT.
005160
005170 431-WRITE-AVG-SPED-REPORT.
005180     IF AVG-SPED-COUNT > 0
005190         SORT AVGSPED-ENTRY ASCENDING KEY AVGSPED-SPED-IND        CST-0151
005200             AVGSPED-YEAR AVGSPED-SUBJECT                         CST-0151
005210         PERFORM 435-WRITE-ONE-AVG-SPED-LINE
005220             VARYING AVGSPED-SUB FROM 1 BY 1
005230                 UNTIL AVGSPED-SUB > AVG-SPED-COUNT
005240     END-IF.
005250
005260*THREE-WAY MATCH ON SPED INDICATOR, YEAR AND SUBJECT - WIDER KEY
005270*THAN SECTION 2'S TABLE SO THIS ONE CARRIES ITS OWN COPY OF THE
005280*SCAN/ADD PAIR RATHER THAN SHARING 422-/424- ABOVE.
005290 432-FIND-OR-ADD-AVG-SPED-ENTRY.
005300     MOVE "NO " TO FOUND-FLAG.
005310     PERFORM 433-SCAN-ONE-AVG-SPED-ENTRY
005320         VARYING AVGSPED-SUB FROM 1 BY 1
005330             UNTIL AVGSPED-SUB > AVG-SPED-COUNT.
005340     IF FOUND-FLAG = "NO "
005350         PERFORM 434-ADD-NEW-AVG-SPED-ENTRY
005360     END-IF.
005370
005380*SPED INDICATOR CHECKED FIRST, SINCE IT SPLITS THE WORK FILE
005390*ROUGHLY IN HALF AND FAILS FASTEST ON A NON-MATCH.
005400 433-SCAN-ONE-AVG-SPED-ENTRY.
005410     IF AVGSPED-SPED-IND(AVGSPED-SUB) = SUBJ-SPECIAL-ED-IND(SUBJ-SUB)
005420         AND AVGSPED-YEAR(AVGSPED-SUB)    = SUBJ-ASSESSMENT-YEAR(SUBJ-SUB)
005430         AND AVGSPED-SUBJECT(AVGSPED-SUB) = SUBJ-SUBJECT-AREA(SUBJ-SUB)
005440         ADD 1 TO AVGSPED-TALLY(AVGSPED-SUB)
005450         ADD SUBJ-SCALE-SCORE(SUBJ-SUB)
005460             TO AVGSPED-TOTAL-SCORE(AVGSPED-SUB)
005470         MOVE "YES" TO FOUND-FLAG
005480     END-IF.
005490
005500 434-ADD-NEW-AVG-SPED-ENTRY.
005510     ADD 1 TO AVG-SPED-COUNT.
005520     MOVE SUBJ-SPECIAL-ED-IND(SUBJ-SUB)
005530         TO AVGSPED-SPED-IND(AVG-SPED-COUNT).
005540     MOVE SUBJ-ASSESSMENT-YEAR(SUBJ-SUB)
005550         TO AVGSPED-YEAR(AVG-SPED-COUNT).
005560     MOVE SUBJ-SUBJECT-AREA(SUBJ-SUB)
005570         TO AVGSPED-SUBJECT(AVG-SPED-COUNT).
005580     MOVE 1 TO AVGSPED-TALLY(AVG-SPED-COUNT).
005590     MOVE SUBJ-SCALE-SCORE(SUBJ-SUB)
005600         TO AVGSPED-TOTAL-SCORE(AVG-SPED-COUNT).
005610
005620*SPED INDICATOR RIDES IN GROUP-KEY-1 HERE, NOT GROUP-KEY-3
005630*AS ON THE DISTRIBUTION LINE, SINCE IT IS THIS SECTION'S PRIMARY
005640*BREAKDOWN KEY RATHER THAN A THIRD-LEVEL ONE.
005650 435-WRITE-ONE-AVG-SPED-LINE.
005660     MOVE SPACES TO SUMMARY-REPORT-RECORD.
005670     MOVE "AVGSPED " TO REPORT-ID.
005680     MOVE AVGSPED-YEAR(AVGSPED-SUB)    TO YEAR-KEY.
005690     MOVE AVGSPED-SPED-IND(AVGSPED-SUB) TO GROUP-KEY-1.
005700     MOVE AVGSPED-SUBJECT(AVGSPED-SUB) TO GROUP-KEY-2.
005710     COMPUTE AVG-VALUE ROUNDED =
005720         AVGSPED-TOTAL-SCORE(AVGSPED-SUB) / AVGSPED-TALLY(AVGSPED-SUB).
005730     WRITE SUMMARY-REPORT-RECORD.
005740     ADD 1 TO RPT-OUT-COUNT.
005750
005760*----------------------------------------------------------------
005770*SECTION 4/5 - PASSING COUNT AND PASS RATE.  EVERY RECORD ADDS
005780*TO THE CELL'S TOTAL COUNT; ONLY ELA-PASSING RECORDS ADD TO THE
005790*PASSING COUNT.  SEE THE BANNER ABOVE FOR WHY BOTH COUNTS LIVE
005800*IN ONE TABLE.
005810*----------------------------------------------------------------
005820 440-BUILD-PASS-CNT-TABLE.                                        CST-0131
005830     PERFORM 442-FIND-OR-ADD-PASS-CNT-ENTRY
005840         VARYING SUBJ-SUB FROM 1 BY 1 UNTIL SUBJ-SUB > SUBJ-COUNT.
005850     IF PASS-CNT-COUNT > 0
005860         SORT PASSCNT-ENTRY ASCENDING KEY PASSCNT-YEAR            CST-0151
005870             PASSCNT-SUBJECT                                      CST-0151
005880     END-IF.
005890
005900 441-WRITE-PASS-CNT-REPORT.
005910     IF PASS-CNT-COUNT > 0
005920         PERFORM 445-WRITE-ONE-PASS-CNT-LINE
005930             VARYING PASSCNT-SUB FROM 1 BY 1
005940                 UNTIL PASSCNT-SUB > PASS-CNT-COUNT
005950     END-IF.
005960
005970*ONE TABLE ENTRY PER YEAR/SUBJECT AGAIN, BUT THIS TIME THE SCAN
005980*PARAGRAPH BELOW DOES DOUBLE DUTY - IT BUMPS THE CELL'S TOTAL
005990*COUNT ON EVERY MATCH AND THE PASS COUNT ONLY WHEN THE SUBJECT
006000*RECORD'S ELA-PASSING-IND SAYS SO.
006010 442-FIND-OR-ADD-PASS-CNT-ENTRY.
006020     MOVE "NO " TO FOUND-FLAG.
006030     PERFORM 443-SCAN-ONE-PASS-CNT-ENTRY
006040         VARYING PASSCNT-SUB FROM 1 BY 1
006050             UNTIL PASSCNT-SUB > PASS-CNT-COUNT.
006060     IF FOUND-FLAG = "NO "
006070         PERFORM 444-ADD-NEW-PASS-CNT-ENTRY
006080     END-IF.
006090
006100*TOTAL COUNT GOES UP ON EVERY MATCH; PASS COUNT ONLY WHEN THE
006110*SUBJECT RECORD CARRIED A "Y" - ANY OTHER VALUE, INCLUDING SPACE,
006120*IS TREATED AS NOT-PASSING.
006130 443-SCAN-ONE-PASS-CNT-ENTRY.
006140     IF PASSCNT-YEAR(PASSCNT-SUB)    = SUBJ-ASSESSMENT-YEAR(SUBJ-SUB)
006150         AND PASSCNT-SUBJECT(PASSCNT-SUB) = SUBJ-SUBJECT-AREA(SUBJ-SUB)
006160         ADD 1 TO PASSCNT-TOTAL-COUNT(PASSCNT-SUB)
006170         IF SUBJ-ELA-PASSING-IND(SUBJ-SUB) = "Y"
006180             ADD 1 TO PASSCNT-PASS-COUNT(PASSCNT-SUB)
006190         END-IF
006200         MOVE "YES" TO FOUND-FLAG
006210     END-IF.
006220
006230 444-ADD-NEW-PASS-CNT-ENTRY.
006240     ADD 1 TO PASS-CNT-COUNT.
006250     MOVE SUBJ-ASSESSMENT-YEAR(SUBJ-SUB)
006260         TO PASSCNT-YEAR(PASS-CNT-COUNT).
006270     MOVE SUBJ-SUBJECT-AREA(SUBJ-SUB)
006280         TO PASSCNT-SUBJECT(PASS-CNT-COUNT).
006290     MOVE 1 TO PASSCNT-TOTAL-COUNT(PASS-CNT-COUNT).
006300     MOVE 0 TO PASSCNT-PASS-COUNT(PASS-CNT-COUNT).
006310     IF SUBJ-ELA-PASSING-IND(SUBJ-SUB) = "Y"
006320         MOVE 1 TO PASSCNT-PASS-COUNT(PASS-CNT-COUNT)
006330     END-IF.
006340
006350*WRITES THE PASS COUNT ONLY - THE TOTAL COUNT STAYS IN PASSCNT-ENTRY
006360*FOR 450-/451- BELOW, WHICH NEEDS IT TO CALL RATECALC.  THE
006370*ANALYST GETS BOTH NUMBERS BY READING THE PASSCNT AND PASSRATE
006380*LINES FOR THE SAME CELL TOGETHER.
006390 445-WRITE-ONE-PASS-CNT-LINE.
006400     MOVE SPACES TO SUMMARY-REPORT-RECORD.
006410     MOVE "PASSCNT " TO REPORT-ID.
006420     MOVE PASSCNT-YEAR(PASSCNT-SUB)    TO YEAR-KEY.
006430     MOVE PASSCNT-SUBJECT(PASSCNT-SUB) TO GROUP-KEY-1.
006440     MOVE PASSCNT-PASS-COUNT(PASSCNT-SUB) TO COUNT-VALUE.
006450     WRITE SUMMARY-REPORT-RECORD.
006460     ADD 1 TO RPT-OUT-COUNT.
006470
006480*SECTION 5 - PASS RATE.  REUSES THE TABLE 440- BUILT (AND
006490*ALREADY SORTED); A CELL WITH A ZERO TOTAL IS LEFT OFF THE
006500*REPORT ENTIRELY RATHER THAN WRITTEN AS 0.00
006510 450-WRITE-PASS-RATE-REPORT.                                      CST-0134
006520     IF PASS-CNT-COUNT > 0
006530         PERFORM 451-WRITE-ONE-RATE-LINE
006540             VARYING PASSCNT-SUB FROM 1 BY 1
006550                 UNTIL PASSCNT-SUB > PASS-CNT-COUNT
006560     END-IF.
006570
006580*RATECALC DOES ITS OWN ZERO-TOTAL GUARD INTERNALLY, BUT THE
006590*IF BELOW KEEPS THIS PARAGRAPH FROM EVEN PLACING THE CALL (AND
006600*FROM WRITING A CELL AT ALL) WHEN THE SUBJECT HAD NO RECORDS.
006610 451-WRITE-ONE-RATE-LINE.
006620     IF PASSCNT-TOTAL-COUNT(PASSCNT-SUB) > 0
006630         MOVE PASSCNT-PASS-COUNT(PASSCNT-SUB)  TO CALL-PASS-COUNT
006640         MOVE PASSCNT-TOTAL-COUNT(PASSCNT-SUB) TO CALL-TOTAL-COUNT
006650         CALL 'RATECALC' USING CALL-PASS-COUNT
006660             CALL-TOTAL-COUNT CALL-RATE-OUT
006670         MOVE SPACES TO SUMMARY-REPORT-RECORD
006680         MOVE "PASSRATE" TO REPORT-ID
006690         MOVE PASSCNT-YEAR(PASSCNT-SUB)    TO YEAR-KEY
006700         MOVE PASSCNT-SUBJECT(PASSCNT-SUB) TO GROUP-KEY-1
006710         MOVE CALL-RATE-OUT   TO RATE-VALUE
006720         WRITE SUMMARY-REPORT-RECORD
006730         ADD 1 TO RPT-OUT-COUNT
006740     END-IF.
006750
006760*----------------------------------------------------------------
006770*SECTION 6 - AVERAGE SCALE SCORE BY DEMOGRAPHIC.  DEDUP FIRST,
006780*THEN RE-GROUP THE DEDUPED SET ONCE PER SELECTOR.
006790*----------------------------------------------------------------
006800 460-DEDUPE-STUDENT-YEAR.                                         CST-0142
006810     PERFORM 461-FIND-OR-ADD-DEDUP-ENTRY
006820         VARYING SUBJ-SUB FROM 1 BY 1 UNTIL SUBJ-SUB > SUBJ-COUNT.
006830
006840*FIRST (YEAR, STUDENT-ID) RECORD ENCOUNTERED WINS - LATER
006850*DUPLICATES FOR THE SAME STUDENT/YEAR ARE JUST DROPPED
006860 461-FIND-OR-ADD-DEDUP-ENTRY.
006870     MOVE "NO " TO FOUND-FLAG.
006880     MOVE SUBJ-ASSESSMENT-YEAR(SUBJ-SUB) TO CAND-YEAR.
006890     MOVE SUBJ-STUDENT-ID(SUBJ-SUB)      TO CAND-STUDENT-ID.
006900     IF DEBUG-SW-ON
006910         DISPLAY "DBG - DEDUP CANDIDATE KEY " CAND-KEY-STRING
006920     END-IF.
006930     PERFORM 462-SCAN-ONE-DEDUP-ENTRY
006940         VARYING DEDUP-SUB FROM 1 BY 1 UNTIL DEDUP-SUB > DEDUP-COUNT.
006950     IF FOUND-FLAG = "NO "
006960         ADD 1 TO DEDUP-COUNT
006970         MOVE CAND-YEAR       TO DEDUP-YEAR(DEDUP-COUNT)
006980         MOVE CAND-STUDENT-ID TO DEDUP-STUDENT-ID(DEDUP-COUNT)
006990         MOVE SUBJ-ETHNICITY(SUBJ-SUB)
007000             TO DEDUP-ETHNICITY(DEDUP-COUNT)
007010         MOVE SUBJ-GENDER(SUBJ-SUB)
007020             TO DEDUP-GENDER(DEDUP-COUNT)
007030         MOVE SUBJ-GRADE-LEVEL(SUBJ-SUB)
007040             TO DEDUP-GRADE-LEVEL(DEDUP-COUNT)
007050         MOVE SUBJ-OVERALL-PERFORMANCE(SUBJ-SUB)
007060             TO DEDUP-OVERALL-PERF(DEDUP-COUNT)
007070         MOVE SUBJ-SCALE-SCORE(SUBJ-SUB)
007080             TO DEDUP-SCALE-SCORE(DEDUP-COUNT)
007090     END-IF.
007100
007110*YEAR AND STUDENT-ID TOGETHER ARE THE DEDUP KEY - THE SAME
007120*STUDENT ASSESSED IN TWO DIFFERENT YEARS GETS TWO DEDUP ROWS,
007130*ONE PER YEAR, SINCE THE DEMOGRAPHIC AVERAGES ARE REPORTED BY
007140*YEAR.
007150 462-SCAN-ONE-DEDUP-ENTRY.
007160     IF DEDUP-YEAR(DEDUP-SUB)       = CAND-YEAR
007170         AND DEDUP-STUDENT-ID(DEDUP-SUB) = CAND-STUDENT-ID
007180         MOVE "YES" TO FOUND-FLAG
007190     END-IF.
007200
007210*RUN THE AVERAGE-BY-DEMOGRAPHIC SECTION ONCE PER SELECTOR IN
007220*DEMO-SELECTOR-TBL - ETHNICITY, GENDER, GRADE LEVEL, THEN
007230*OVERALL PERFORMANCE
007240 465-RUN-ALL-DEMO-SELECTORS.                                      CST-0142
007250     PERFORM 466-RUN-ONE-DEMO-SELECTOR
007260         VARYING DEMO-SELECTOR-SUB FROM 1 BY 1
007270             UNTIL DEMO-SELECTOR-SUB > 4.
007280
007290 466-RUN-ONE-DEMO-SELECTOR.
007300     MOVE ZERO TO DEMO-COUNT.
007310     IF DEBUG-SW-ON
007320         DISPLAY "DBG - DEMOGRAPHIC SELECTOR "
007330                 DEMO-SELECTOR-NAME(DEMO-SELECTOR-SUB)
007340     END-IF.
007350     PERFORM 467-BUILD-DEMO-TABLE.
007360     PERFORM 471-WRITE-DEMO-REPORT.
007370
007380 467-BUILD-DEMO-TABLE.
007390     PERFORM 469-FIND-OR-ADD-DEMO-ENTRY
007400         VARYING DEDUP-SUB FROM 1 BY 1 UNTIL DEDUP-SUB > DEDUP-COUNT.
007410
007420*PICK THE ONE DEDUP-TABLE FIELD THE CURRENT SELECTOR NEEDS;
007430*UNRECOGNIZED/BLANK VALUES GROUP UNDER "Unknown"
007440 468-SELECT-DEMO-VALUE.
007450     EVALUATE DEMO-SELECTOR-SUB
007460         WHEN 1
007470             MOVE DEDUP-ETHNICITY(DEDUP-SUB)   TO CURRENT-DEMO-VALUE
007480         WHEN 2
007490             MOVE DEDUP-GENDER(DEDUP-SUB)      TO CURRENT-DEMO-VALUE
007500         WHEN 3
007510             MOVE DEDUP-GRADE-LEVEL(DEDUP-SUB) TO CURRENT-DEMO-VALUE
007520         WHEN 4
007530             MOVE DEDUP-OVERALL-PERF(DEDUP-SUB)
007540                 TO CURRENT-DEMO-VALUE
007550     END-EVALUATE.
007560     IF CURRENT-DEMO-VALUE = SPACES
007570         MOVE "Unknown" TO CURRENT-DEMO-VALUE
007580     END-IF.
007590
007600*ONE SCAN/ADD TABLE PER CALL TO 466- ABOVE - DEMO-COUNT IS
007610*RESET TO ZERO BEFORE EACH SELECTOR, SO THE DEMO-VALUE PICKED
007620*BY 468- BELOW NEVER HAS TO BE COMPARED ACROSS SELECTORS.
007630 469-FIND-OR-ADD-DEMO-ENTRY.
007640     PERFORM 468-SELECT-DEMO-VALUE.
007650     MOVE "NO " TO FOUND-FLAG.
007660     PERFORM 470-SCAN-ONE-DEMO-ENTRY
007670         VARYING DEMO-SUB FROM 1 BY 1 UNTIL DEMO-SUB > DEMO-COUNT.
007680     IF FOUND-FLAG = "NO "
007690         ADD 1 TO DEMO-COUNT
007700         MOVE DEDUP-YEAR(DEDUP-SUB) TO DEMO-YEAR(DEMO-COUNT)
007710         MOVE CURRENT-DEMO-VALUE TO DEMO-VALUE(DEMO-COUNT)
007720         MOVE 1 TO DEMO-TALLY(DEMO-COUNT)
007730         MOVE DEDUP-SCALE-SCORE(DEDUP-SUB) TO
007740                 DEMO-TOTAL-SCORE(DEMO-COUNT)
007750     END-IF.
007760
007770*YEAR AND THE CURRENT SELECTOR'S VALUE TOGETHER FORM THE CELL KEY
007780*FOR WHICHEVER DIMENSION 468- JUST PICKED OUT OF THE DEDUP ROW.
007790 470-SCAN-ONE-DEMO-ENTRY.
007800     IF DEMO-YEAR(DEMO-SUB) = DEDUP-YEAR(DEDUP-SUB)
007810         AND DEMO-VALUE(DEMO-SUB) = CURRENT-DEMO-VALUE
007820         ADD 1 TO DEMO-TALLY(DEMO-SUB)
007830         ADD DEDUP-SCALE-SCORE(DEDUP-SUB) TO DEMO-TOTAL-SCORE(DEMO-SUB)
007840         MOVE "YES" TO FOUND-FLAG
007850     END-IF.
007860
007870 471-WRITE-DEMO-REPORT.
007880     IF DEMO-COUNT > 0
007890         SORT DEMO-ENTRY ASCENDING KEY DEMO-YEAR                  CST-0151
007900             DEMO-VALUE                                           CST-0151
007910         PERFORM 472-WRITE-ONE-DEMO-LINE
007920             VARYING DEMO-SUB FROM 1 BY 1
007930                 UNTIL DEMO-SUB > DEMO-COUNT
007940     END-IF.
007950
007960*FOUR SEPARATE PASSES THROUGH THIS PARAGRAPH PER RUN, ONE PER
007970*SELECTOR - REPORT-ID STAYS "AVGDEMO " EVERY TIME, SO THE
007980*ANALYST TELLS THE SELECTORS APART BY THE VALUE IN GROUP-KEY-1
007990*ALONE (E.G. "MALE" VS "ASIAN" VS "GRADE 10").
008000 472-WRITE-ONE-DEMO-LINE.
008010     MOVE SPACES TO SUMMARY-REPORT-RECORD.
008020     MOVE "AVGDEMO " TO REPORT-ID.
008030     MOVE DEMO-YEAR(DEMO-SUB)  TO YEAR-KEY.
008040     MOVE DEMO-VALUE(DEMO-SUB) TO GROUP-KEY-1.
008050     COMPUTE AVG-VALUE ROUNDED =
008060         DEMO-TOTAL-SCORE(DEMO-SUB) / DEMO-TALLY(DEMO-SUB).
008070     WRITE SUMMARY-REPORT-RECORD.
008080     ADD 1 TO RPT-OUT-COUNT.
008090
008100*END-OF-JOB HOUSEKEEPING - COUNTERS LINE FOLLOWED BY THE FILE
008110*CLOSE, IN THAT ORDER, SO THE COUNTS ARE ON THE LOG EVEN IF THE
008120*CLOSE EVER GROWS A FILE-STATUS CHECK OF ITS OWN.  481-/482-
008130*ARE NOT PERFORMED FROM ANYWHERE ELSE, SO THE RANGE FORM BELOW
008140*IS SAFE - NO PARAGRAPH IN THE SPAN GETS RUN TWICE.
008150 480-TERMINATE-STAT-ANALYSIS.
008160     PERFORM 481-DISPLAY-RECORD-COUNTERS                          CST-0244
008170         THRU 482-CLOSE-FILES.                                    CST-0244
008180
008190 481-DISPLAY-RECORD-COUNTERS.
008200     DISPLAY "STATAGGR - SUBJECT RECORDS READ:   " REC-COUNT.
008210     DISPLAY "STATAGGR - SUMMARY LINES WRITTEN:  "
008220             RPT-OUT-COUNT.
008230
008240 482-CLOSE-FILES.
008250     CLOSE SUBJECT-WORK-FILE-IN
008260           SUMMARY-REPORT-FILE.
008270     DISPLAY "STATAGGR - ANALYSIS COMPLETE".
008280
008290 END PROGRAM STATAGGR.
008300
