000100 *================================================================
000110 *COPYBOOK: SUMRPT                                                
000120 *APPLICATION: STUDENT ASSESSMENT BATCH ANALYZER                  
000130 *DESCRIPTION:                                                    
000140 *SUMMARY-REPORT-FILE RECORD.  ONE OF THESE PER AGGREGATION       
000150 *CELL.  STATAGGR IS THE ONLY WRITER; REPORT-ID TELLS THE         
000160 *READER (PRINT UTILITY OR ANALYST SPREADSHEET LOAD) WHICH OF     
000170 *THE SIX SECTIONS PRODUCED THE LINE.                             
000180 *================================================================
000190 *CHANGE LOG                                                      
000200 *DATE       BY   TICKET    DESCRIPTION                           
000210 *---------- ---- --------- ------------------------------------  
000220 *1994-03-02 WYU  CST-0118  ORIGINAL LAYOUT.                      
000230 *1996-06-20 ZYN  CST-0151  ADDED GROUP-KEY-2/GROUP-KEY-3 SO THE  
000240 *                         SPECIAL-ED AND DISTRIBUTION SECTIONS   
000250 *                         COULD SHARE THIS SAME RECORD INSTEAD   
000260 *                         OF EACH GETTING THEIR OWN FILE.        
000270 *1998-09-09 CXL  CST-0177  Y2K - YEAR-KEY WIDENED TO 9(4).       
000280 *2004-11-08 RVM  CST-0233  COUNT-VALUE/AVG-VALUE/RATE-VALUE      
000290 *                         CHANGED BACK TO ZONED DISPLAY - THIS   
000300 *                         SHOP HAS NEVER PACKED A NUMERIC FIELD  
000310 *                         ANYWHERE ELSE, SO THESE THREE SHOULD   
000320 *                         NOT HAVE BEEN COMP-3 EITHER.  WIDENED  
000330 *                         THE TRAILING FILLER TO ABSORB THE      
000340 *                         LONGER ZONED FIELDS.                   
000350 *================================================================
000360  01  SUMMARY-REPORT-RECORD.                                      
000370      05  REPORT-ID              PIC X(08).                    
000380      05  YEAR-KEY               PIC 9(4).                     CST-0177
000390      05  GROUP-KEY-1            PIC X(40).                    
000400      05  GROUP-KEY-2            PIC X(40).                    CST-0151
000410      05  GROUP-KEY-3            PIC X(40).                    CST-0151
000420      05  COUNT-VALUE            PIC S9(9).                    CST-0233
000430      05  AVG-VALUE              PIC S9(5)V9(2).               CST-0233
000440      05  RATE-VALUE             PIC S9(3)V9(2).               CST-0233
000450      05  FILLER                    PIC X(06).                    
000460 *----------------------------------------------------------------
000470 *ALTERNATE VIEW - THE FOUR CONTROL-BREAK KEY FIELDS (YEAR THEN   
000480 *THE THREE GROUP KEYS) AS ONE GROUP, SO THE WRITER CAN SAVE/     
000490 *COMPARE "THE KEY" IN ONE MOVE INSTEAD OF FOUR WHEN DECIDING     
000500 *WHETHER A NEW CONTROL BREAK HAS STARTED.                        
000510 *----------------------------------------------------------------
000520  01  BREAK-KEY-VIEW REDEFINES SUMMARY-REPORT-RECORD.          
000530      05  FILLER                    PIC X(08).                    
000540      05  SRB-YEAR                  PIC 9(4).                     
000550      05  SRB-KEY-1                 PIC X(40).                    
000560      05  SRB-KEY-2                 PIC X(40).                    
000570      05  SRB-KEY-3                 PIC X(40).                    
000580      05  FILLER                    PIC X(27).                    CST-0233
